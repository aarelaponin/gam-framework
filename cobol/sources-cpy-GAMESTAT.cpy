000100******************************************************************
000200*    GAMESTAT  -  ENTITY STATUS RECORD                          *
000300*    GENERIC PER-ENTITY RECORD LAYOUT SHARED BY ALL SIX         *
000400*    BACKING TABLES (BANKSTMT/BANKTRX/SECUTRX/ENRCHTB/TRXPAIR/  *
000500*    EXCPTNQ).  ONE RECORD PER ENTITY INSTANCE; STATUS-CODE MAY *
000600*    BE BLANK ON A BRAND-NEW RECORD.                            *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*------------------------------------------------------------------
001000* GAM001  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
001100*------------------------------------------------------------------
001200* GAM014  02/09/2024  RDS  - TKT-30877  - RESERVED ONE SPARE    JE02
001300*                            BYTE FOR FUTURE DDS GROWTH, SAME   JE02
001400*                            AS THE OTHER RECON-SHOP LAYOUTS.   JE02
001500*------------------------------------------------------------------
001600    05  ES-RECORD-ID                PIC X(36).
001700*                                   PRIMARY KEY - UUID TEXT
001800    05  ES-STATUS-CODE              PIC X(15).
001900*                                   CURRENT STATUS - LOWER CASE
002000*                                   CODE, SPACES IF NO STATUS YET
002100    05  FILLER                      PIC X(01).
002200*                                   RESERVED FOR FUTURE USE
