000100******************************************************************
000200*    GAMETYTB  -  ENTITY TYPE TABLE                              *
000300*    FIXED ENUMERATION OF THE SIX GAM PIPELINE ENTITY KINDS AND  *
000400*    THEIR BACKING RECORD-STORE TABLE NAMES.  COMPILED TABLE -   *
000500*    NOT MAINTAINED BY ANY ONLINE FUNCTION.                      *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*------------------------------------------------------------------
000900* GAM001  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION, 6    JE01
001000*                            ENTITY KINDS PER RECON PIPELINE    JE01
001100*                            DESIGN.                             JE01
001200*------------------------------------------------------------------
001300    05  WK-ETYTB-TABLE.
001400        10  WK-ETYTB-ENTRY OCCURS 6 TIMES
001500                           INDEXED BY WK-ETYTB-IDX.
001600            15  WK-ETYTB-NAME          PIC X(10).
001700            15  WK-ETYTB-TBNAME        PIC X(20).
001800            15  FILLER                 PIC X(02).
001900    05  WK-ETYTB-VALUES REDEFINES WK-ETYTB-TABLE.
002000        10  FILLER        PIC X(10) VALUE "STATEMENT".
002100        10  FILLER        PIC X(20) VALUE "bank_statement".
002200        10  FILLER        PIC X(02) VALUE SPACES.
002300        10  FILLER        PIC X(10) VALUE "BANK_TRX".
002400        10  FILLER        PIC X(20) VALUE "bank_total_trx".
002500        10  FILLER        PIC X(02) VALUE SPACES.
002600        10  FILLER        PIC X(10) VALUE "SECU_TRX".
002700        10  FILLER        PIC X(20) VALUE "secu_total_trx".
002800        10  FILLER        PIC X(02) VALUE SPACES.
002900        10  FILLER        PIC X(10) VALUE "ENRICHMENT".
003000        10  FILLER        PIC X(20) VALUE "trx_enrichment".
003100        10  FILLER        PIC X(02) VALUE SPACES.
003200        10  FILLER        PIC X(10) VALUE "PAIR".
003300        10  FILLER        PIC X(20) VALUE "trx_pair".
003400        10  FILLER        PIC X(02) VALUE SPACES.
003500        10  FILLER        PIC X(10) VALUE "EXCEPTION".
003600        10  FILLER        PIC X(20) VALUE "exception_queue".
003700        10  FILLER        PIC X(02) VALUE SPACES.
