000100******************************************************************
000200*    GAMSTLLK  -  LINKAGE FOR CALLED ROUTINE GAMSTLKP           *
000300*    STATUS CODE LOOKUP-BY-CODE PARAMETER AREA.  COMPARISON IS  *
000400*    CASE-INSENSITIVE AGAINST THE LOWER-CASE CODE - SEE         *
000500*    GAMSTLKP A100 FOR THE FOLD-TO-LOWER TRANSLATE TABLE.       *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*------------------------------------------------------------------
000900* GAM003  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
001000*------------------------------------------------------------------
001100 01  WK-SCLKP.
001200    05  WK-SCLKP-INPUT.
001300        10  WK-SCLKP-CODE           PIC X(15).
001400*                                   STATUS CODE TO LOOK UP, ANY CASE
001500    05  WK-SCLKP-OUTPUT.
001600        10  WK-SCLKP-FOUND-IND      PIC X(01).
001700            88  WK-SCLKP-FOUND            VALUE "Y".
001800            88  WK-SCLKP-NOT-FOUND        VALUE "N".
001900        10  WK-SCLKP-CODE-OUT       PIC X(15).
002000*                                   NORMALISED (LOWER CASE) CODE
002100        10  WK-SCLKP-LABEL          PIC X(20).
002200        10  FILLER                  PIC X(04).
