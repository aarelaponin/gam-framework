000100******************************************************************
000200*    GAMAUDIT  -  AUDIT LOG RECORD                              *
000300*    ONE ROW PER APPLIED STATUS TRANSITION.  APPEND-ONLY,       *
000400*    NEVER UPDATED OR DELETED ONCE WRITTEN.                     *
000500******************************************************************
000600* HISTORY OF MODIFICATION:                                      *
000700*------------------------------------------------------------------
000800* GAM001  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
000900*------------------------------------------------------------------
001000* GAM014  02/09/2024  RDS  - TKT-30877  - RESERVED FOUR SPARE   JE02
001100*                            BYTES FOR FUTURE DDS GROWTH.        JE02
001200*------------------------------------------------------------------
001300    05  AL-AUDIT-ID                 PIC X(36).
001400*                                   GENERATED - SEE GAMAUDWR
001500    05  AL-ENTITY-TYPE              PIC X(10).
001600*                                   STATEMENT/BANK_TRX/SECU_TRX/
001700*                                   ENRICHMENT/PAIR/EXCEPTION
001800    05  AL-ENTITY-ID                PIC X(36).
001900*                                   RECORD-ID THAT WAS TRANSITIONED
002000    05  AL-FROM-STATUS              PIC X(15).
002100*                                   "null" IF RECORD HAD NO STATUS
002200    05  AL-TO-STATUS                PIC X(15).
002300    05  AL-TRIGGERED-BY             PIC X(30).
002400*                                   PLUGIN/JOB/OPERATOR NAME
002500    05  AL-REASON                   PIC X(100).
002600    05  AL-TIMESTAMP                PIC X(30).
002700*                                   ISO-8601 TEXT, CAPTURED AT
002800*                                   AUDIT-ENTRY CREATION TIME
002900    05  FILLER                      PIC X(04).
003000*                                   RESERVED FOR FUTURE USE
