000100******************************************************************
000200*    GAMSTMLK  -  LINKAGE FOR CALLED ROUTINE GAMSTMGR           *
000300*    STATUSMANAGER REQUEST/RESPONSE PARAMETER AREA.             *
000400*                                                                *
000500*    WK-C-VSTM-OPTION DRIVES WHICH OF THE THREE STATUSMANAGER    *
000600*    ENTRY POINTS IS PERFORMED -                                 *
000700*        1 = TRANSITION              (APPLIES THE CHANGE)        *
000800*        2 = CAN-TRANSITION          (PURE LOOKUP, NO I-O)       *
000900*        3 = GET-VALID-TRANSITIONS   (PURE LOOKUP, NO I-O)       *
001000*                                                                *
001100*    WK-C-VSTM-ERROR-CD CARRIES THE INVALIDTRANSITIONEXCEPTION   *
001200*    DIAGNOSTIC WHEN NON-SPACE - SEE GAMSTMGR D100.               *
001300******************************************************************
001400* HISTORY OF MODIFICATION:                                      *
001500*------------------------------------------------------------------
001600* GAM005  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
001700*------------------------------------------------------------------
001800* GAM019  11/11/2024  RDS  - TKT-31450  - ADDED WK-N-VSTM-       JE02
001900*                            TARGET-CNT / -TARGET-TAB FOR        JE02
002000*                            GETVALIDTRANSITIONS - PREVIOUSLY    JE02
002100*                            ONLY CANTRANSITION WAS SUPPORTED.   JE02
002200*------------------------------------------------------------------
002300 01  WK-VSTM.
002400    05  WK-VSTM-INPUT.
002500        10  WK-N-VSTM-OPTION        PIC 9(01).
002600        10  WK-C-VSTM-ENTITY-TYPE   PIC X(10).
002700        10  WK-C-VSTM-RECORD-ID     PIC X(36).
002800        10  WK-C-VSTM-CURR-STATUS   PIC X(15).
002900*                                   ONLY USED BY OPTIONS 2 AND 3;
003000*                                   OPTION 1 READS CURRENT STATUS
003100*                                   OFF THE BACKING RECORD ITSELF
003200        10  WK-C-VSTM-TARGET-STATUS PIC X(15).
003300        10  WK-C-VSTM-TRIGGERED-BY  PIC X(30).
003400        10  WK-C-VSTM-REASON        PIC X(100).
003500    05  WK-VSTM-OUTPUT.
003600        10  WK-C-VSTM-ERROR-CD      PIC X(07) VALUE SPACES.
003700            88  WK-C-VSTM-NO-ERROR        VALUE SPACES.
003800        10  WK-C-VSTM-NEW-STATUS    PIC X(15).
003900        10  WK-C-VSTM-PRIOR-STATUS  PIC X(15).
004000*                                   "null" IF RECORD HAD NO STATUS
004100        10  WK-C-VSTM-AUDIT-ID      PIC X(36).
004200        10  WK-C-VSTM-CAN-IND       PIC X(01).
004300            88  WK-C-VSTM-CAN-DO          VALUE "Y".
004400            88  WK-C-VSTM-CANNOT-DO       VALUE "N".
004500        10  WK-N-VSTM-TARGET-CNT    PIC 9(02) COMP VALUE ZERO.
004600        10  WK-C-VSTM-TARGET-TAB    OCCURS 10 TIMES
004700                                    PIC X(15).
004800*                                  -- INVALIDTRANSITIONEXCEPTION --
004900        10  WK-X-VSTM-ERR-ENT-TYPE  PIC X(10).
005000        10  WK-X-VSTM-ERR-RECORD-ID PIC X(36).
005100        10  WK-X-VSTM-ERR-FROM-STAT PIC X(15).
005200        10  WK-X-VSTM-ERR-TO-STAT   PIC X(15).
005300        10  FILLER                  PIC X(04).
