000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.      GAMETLKP.
000400 AUTHOR.          R D SELVAM.
000500 INSTALLATION.    RECON OPS - CASH MANAGEMENT.
000600 DATE-WRITTEN.    14 FEB 1994.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION : CALLED ROUTINE - ENTITY TYPE LOOKUP.  GIVEN AN    *
001100*              ENTITY TYPE NAME (STATEMENT/BANK_TRX/SECU_TRX/   *
001200*              ENRICHMENT/PAIR/EXCEPTION) RETURNS THE BACKING   *
001300*              RECORD-STORE TABLE NAME FROM THE COMPILED        *
001400*              ENTITY-TYPE TABLE.  NO FILE I-O.                 *
001500*=================================================================
001600* HISTORY OF MODIFICATION:
001700*=================================================================
001800* GAM002  RDS   14/02/1994 - TKT-30112                          JE01
001900*                          - INITIAL VERSION - 6 FIXED ENTITY    JE01
002000*                            KINDS PER RECON PIPELINE DESIGN.    JE01
002100*-----------------------------------------------------------------
002200* GAM007  RDS   09/06/1996 - TKT-30340                          JE02
002300*                          - CORRECTED TABLE SEARCH TO STOP AT   JE02
002400*                            FIRST MATCH INSTEAD OF LAST.        JE02
002500*-----------------------------------------------------------------
002600* GAM013  MTN   22/11/1999 - TKT-30811 - Y2K REMEDIATION         JE03
002700*                          - REVIEWED - NO 2-DIGIT YEAR FIELDS   JE03
002800*                            IN THIS MODULE, NO CHANGE REQUIRED. JE03
002900*-----------------------------------------------------------------
003000* GAM028  RDS   03/05/2007 - TKT-32290                          JE04
003100*                          - ADDED FOUND/NOT-FOUND 88-LEVELS TO  JE04
003200*                            LINKAGE FOR READABILITY.            JE04
003300*-----------------------------------------------------------------
003400 EJECT
003500 ENVIRONMENT DIVISION.
003600******************************************************************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004100                  UPSI-0 IS UPSI-SWITCH-0
004200                    ON  STATUS IS U0-ON
004300                    OFF STATUS IS U0-OFF.
004400 EJECT
004500 DATA DIVISION.
004600******************************************************************
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900 01  FILLER                      PIC X(24) VALUE
005000     "** PROGRAM GAMETLKP **".
005100
005200 01  WK-C-COMMON.
005300     COPY GAMETYTB.
005400     05  FILLER                  PIC X(02) VALUE SPACES.
005500
005600 01  WK-C-WORK-AREA.
005700     05  WS-C-SRCH-NDX           PIC 9(02) COMP VALUE ZERO.
005800     05  WS-C-ENTRY-COUNT        PIC 9(02) COMP VALUE 6.
005900
006000 01  WK-C-NDXCNT-VIEW.
006100     05  WK-C-NDXCNT-TEXT        PIC 9(02).
006200 01  WK-C-NDXCNT-VIEW-R REDEFINES WK-C-NDXCNT-VIEW.
006300     05  WK-C-NDXCNT-BYTE        PIC X(01) OCCURS 2 TIMES.
006400*                                  SPARE - DIGIT-BY-DIGIT VIEW OF THE
006500*                                  ENTRY COUNT, RESERVED FOR A FUTURE
006600*                                  SCREEN-FORMATTED DIAGNOSTIC DUMP.
006700
006800 01  WK-C-NAME-VIEW.
006900     05  WK-C-NAME-TEXT          PIC X(10).
007000 01  WK-C-NAME-VIEW-R REDEFINES WK-C-NAME-VIEW.
007100     05  WK-C-NAME-BYTE          PIC X(01) OCCURS 10 TIMES.
007200
007300 01  WK-C-TBNAME-VIEW.
007400     05  WK-C-TBNAME-TEXT        PIC X(20).
007500 01  WK-C-TBNAME-VIEW-R REDEFINES WK-C-TBNAME-VIEW.
007600     05  WK-C-TBNAME-BYTE        PIC X(01) OCCURS 20 TIMES.
007700
007800 EJECT
007900 LINKAGE SECTION.
008000******************************************************************
008100     COPY GAMETLLK.
008200
008300 EJECT
008400******************************************************************
008500 PROCEDURE DIVISION USING WK-ETLKP.
008600******************************************************************
008700 MAIN-MODULE.
008800     PERFORM A000-LOOKUP-ENTITY-TYPE
008900        THRU A099-LOOKUP-ENTITY-TYPE-EX.
009000     GOBACK.
009100
009200*-----------------------------------------------------------------
009300 A000-LOOKUP-ENTITY-TYPE.
009400*-----------------------------------------------------------------
009500     MOVE "N"                TO WK-ETLKP-FOUND-IND.
009600     MOVE SPACES             TO WK-ETLKP-TBNAME.
009700     MOVE ZERO               TO WS-C-SRCH-NDX.
009800
009900     PERFORM A100-SEARCH-ONE-ENTRY
010000        THRU A199-SEARCH-ONE-ENTRY-EX
010100        VARYING WS-C-SRCH-NDX FROM 1 BY 1
010200        UNTIL WS-C-SRCH-NDX > WS-C-ENTRY-COUNT
010300           OR WK-ETLKP-FOUND.
010400
010500 A099-LOOKUP-ENTITY-TYPE-EX.
010600     EXIT.
010700
010800*-----------------------------------------------------------------
010900 A100-SEARCH-ONE-ENTRY.
011000*-----------------------------------------------------------------
011100     IF  WK-ETYTB-NAME(WS-C-SRCH-NDX) = WK-ETLKP-NAME
011200         MOVE "Y"                          TO WK-ETLKP-FOUND-IND
011300         MOVE WK-ETYTB-TBNAME(WS-C-SRCH-NDX)
011400                                            TO WK-ETLKP-TBNAME
011500     END-IF.
011600 A199-SEARCH-ONE-ENTRY-EX.
011700     EXIT.
011800
011900******************************************************************
012000***************** END OF PROGRAM SOURCE  GAMETLKP ****************
012100******************************************************************
