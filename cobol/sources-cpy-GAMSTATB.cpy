000100******************************************************************
000200*    GAMSTATB  -  STATUS CODE TABLE  (STATUS-LOOKUP)             *
000300*    FIXED ENUMERATION OF EVERY STATUS CODE/LABEL USED ANYWHERE  *
000400*    IN THE GAM RECONCILIATION PIPELINE.  22 ENTRIES.  COMPILED  *
000500*    TABLE - CODE IS ALWAYS STORED LOWER CASE IN THE BACKING     *
000600*    TABLES; LABEL IS FOR DISPLAY/REPORT USE ONLY.               *
000700******************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*------------------------------------------------------------------
001000* GAM001  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION, 22   JE01
001100*                            STATUS CODES PER RECON PIPELINE    JE01
001200*                            DESIGN.                             JE01
001300*------------------------------------------------------------------
001400    05  WK-STATB-TABLE.
001500        10  WK-STATB-ENTRY OCCURS 22 TIMES
001600                           INDEXED BY WK-STATB-IDX.
001700            15  WK-STATB-CODE          PIC X(15).
001800            15  WK-STATB-LABEL         PIC X(20).
001900            15  FILLER                 PIC X(03).
002000    05  WK-STATB-VALUES REDEFINES WK-STATB-TABLE.
002100        10  FILLER   PIC X(15) VALUE "new".
002200        10  FILLER   PIC X(20) VALUE "New".
002300        10  FILLER   PIC X(03) VALUE SPACES.
002400        10  FILLER   PIC X(15) VALUE "error".
002500        10  FILLER   PIC X(20) VALUE "Error".
002600        10  FILLER   PIC X(03) VALUE SPACES.
002700        10  FILLER   PIC X(15) VALUE "importing".
002800        10  FILLER   PIC X(20) VALUE "Importing".
002900        10  FILLER   PIC X(03) VALUE SPACES.
003000        10  FILLER   PIC X(15) VALUE "imported".
003100        10  FILLER   PIC X(20) VALUE "Imported".
003200        10  FILLER   PIC X(03) VALUE SPACES.
003300        10  FILLER   PIC X(15) VALUE "consolidating".
003400        10  FILLER   PIC X(20) VALUE "Consolidating".
003500        10  FILLER   PIC X(03) VALUE SPACES.
003600        10  FILLER   PIC X(15) VALUE "consolidated".
003700        10  FILLER   PIC X(20) VALUE "Consolidated".
003800        10  FILLER   PIC X(03) VALUE SPACES.
003900        10  FILLER   PIC X(15) VALUE "processing".
004000        10  FILLER   PIC X(20) VALUE "Processing".
004100        10  FILLER   PIC X(03) VALUE SPACES.
004200        10  FILLER   PIC X(15) VALUE "enriched".
004300        10  FILLER   PIC X(20) VALUE "Enriched".
004400        10  FILLER   PIC X(03) VALUE SPACES.
004500        10  FILLER   PIC X(15) VALUE "paired".
004600        10  FILLER   PIC X(20) VALUE "Paired".
004700        10  FILLER   PIC X(03) VALUE SPACES.
004800        10  FILLER   PIC X(15) VALUE "posting_ready".
004900        10  FILLER   PIC X(20) VALUE "Posting Ready".
005000        10  FILLER   PIC X(03) VALUE SPACES.
005100        10  FILLER   PIC X(15) VALUE "posted".
005200        10  FILLER   PIC X(20) VALUE "Posted".
005300        10  FILLER   PIC X(03) VALUE SPACES.
005400        10  FILLER   PIC X(15) VALUE "manual_review".
005500        10  FILLER   PIC X(20) VALUE "Manual Review".
005600        10  FILLER   PIC X(03) VALUE SPACES.
005700        10  FILLER   PIC X(15) VALUE "unmatched".
005800        10  FILLER   PIC X(20) VALUE "Unmatched".
005900        10  FILLER   PIC X(03) VALUE SPACES.
006000        10  FILLER   PIC X(15) VALUE "auto_accepted".
006100        10  FILLER   PIC X(20) VALUE "Auto-Accepted".
006200        10  FILLER   PIC X(03) VALUE SPACES.
006300        10  FILLER   PIC X(15) VALUE "pending_review".
006400        10  FILLER   PIC X(20) VALUE "Pending Review".
006500        10  FILLER   PIC X(03) VALUE SPACES.
006600        10  FILLER   PIC X(15) VALUE "confirmed".
006700        10  FILLER   PIC X(20) VALUE "Confirmed".
006800        10  FILLER   PIC X(03) VALUE SPACES.
006900        10  FILLER   PIC X(15) VALUE "rejected".
007000        10  FILLER   PIC X(20) VALUE "Rejected".
007100        10  FILLER   PIC X(03) VALUE SPACES.
007200        10  FILLER   PIC X(15) VALUE "open".
007300        10  FILLER   PIC X(20) VALUE "Open".
007400        10  FILLER   PIC X(03) VALUE SPACES.
007500        10  FILLER   PIC X(15) VALUE "in_progress".
007600        10  FILLER   PIC X(20) VALUE "In Progress".
007700        10  FILLER   PIC X(03) VALUE SPACES.
007800        10  FILLER   PIC X(15) VALUE "resolved".
007900        10  FILLER   PIC X(20) VALUE "Resolved".
008000        10  FILLER   PIC X(03) VALUE SPACES.
008100        10  FILLER   PIC X(15) VALUE "dismissed".
008200        10  FILLER   PIC X(20) VALUE "Dismissed".
008300        10  FILLER   PIC X(03) VALUE SPACES.
008400        10  FILLER   PIC X(15) VALUE SPACES.
008500        10  FILLER   PIC X(20) VALUE SPACES.
008600        10  FILLER   PIC X(03) VALUE SPACES.
