000100******************************************************************
000200*    ASCMWS  -  COMMON FILE STATUS WORK AREA                     *
000300*    SHARED ACROSS ALL APPLICATION SUBSYSTEMS - NOT SYSTEM-      *
000400*    SPECIFIC.  COPY INTO WORKING-STORAGE OF ANY PROGRAM THAT    *
000500*    NEEDS THE STANDARD FILE-STATUS 88-LEVELS BELOW.             *
000600******************************************************************
000700* HISTORY OF MODIFICATION:                                      *
000800*------------------------------------------------------------------
000900* 1Q1AAA  04/01/1989  WJT  - INITIAL VERSION.                   JE01
001000*------------------------------------------------------------------
001100    05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001200        88  WK-C-SUCCESSFUL                VALUE "00" "02".
001300        88  WK-C-END-OF-FILE               VALUE "10".
001400        88  WK-C-RECORD-NOT-FOUND          VALUE "23".
001500        88  WK-C-DUPLICATE-KEY             VALUE "22".
001600    05  WK-C-RUN-DATE               PIC X(08) VALUE SPACES.
001700    05  WK-C-RUN-TIME               PIC X(08) VALUE SPACES.
