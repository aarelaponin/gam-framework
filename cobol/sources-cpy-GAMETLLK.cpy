000100******************************************************************
000200*    GAMETLLK  -  LINKAGE FOR CALLED ROUTINE GAMETLKP           *
000300*    ENTITY TYPE LOOKUP-BY-NAME PARAMETER AREA.                 *
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                      *
000600*------------------------------------------------------------------
000700* GAM002  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
000800*------------------------------------------------------------------
000900 01  WK-ETLKP.
001000    05  WK-ETLKP-INPUT.
001100        10  WK-ETLKP-NAME           PIC X(10).
001200*                                   ENTITY TYPE NAME TO LOOK UP
001300    05  WK-ETLKP-OUTPUT.
001400        10  WK-ETLKP-FOUND-IND      PIC X(01).
001500            88  WK-ETLKP-FOUND            VALUE "Y".
001600            88  WK-ETLKP-NOT-FOUND        VALUE "N".
001700        10  WK-ETLKP-TBNAME         PIC X(20).
001800*                                   BACKING RECORD-STORE TABLE NAME
001900        10  FILLER                  PIC X(04).
