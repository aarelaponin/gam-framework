000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.      GAMSTLKP.
000400 AUTHOR.          R D SELVAM.
000500 INSTALLATION.    RECON OPS - CASH MANAGEMENT.
000600 DATE-WRITTEN.    14 FEB 1994.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION : CALLED ROUTINE - STATUS CODE LOOKUP.  GIVEN A     *
001100*              STATUS CODE IN ANY CASE, FOLDS IT TO LOWER CASE   *
001200*              AND SEARCHES THE COMPILED STATUS-CODE TABLE.      *
001300*              UNKNOWN CODE IS AN ERROR CONDITION, SIGNALLED     *
001400*              DISTINCTLY FROM AN INVALID-TRANSITION REJECTION   *
001500*              (SEE GAMSTMGR).  NO FILE I-O.                     *
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* GAM003  RDS   14/02/1994 - TKT-30112                          JE01
002000*                          - INITIAL VERSION - 22-SLOT STATUS    JE01
002100*                            TABLE PER RECON PIPELINE DESIGN.    JE01
002200*-----------------------------------------------------------------
002300* GAM009  RDS   17/02/1997 - TKT-30512                          JE02
002400*                          - ADDED CASE-FOLD ON INPUT CODE - UI  JE02
002500*                            LAYER WAS PASSING MIXED CASE.       JE02
002600*-----------------------------------------------------------------
002700* GAM013  MTN   22/11/1999 - TKT-30811 - Y2K REMEDIATION         JE03
002800*                          - REVIEWED - NO 2-DIGIT YEAR FIELDS   JE03
002900*                            IN THIS MODULE, NO CHANGE REQUIRED. JE03
003000*-----------------------------------------------------------------
003100* GAM028  RDS   03/05/2007 - TKT-32290                          JE04
003200*                          - ADDED FOUND/NOT-FOUND 88-LEVELS TO  JE04
003300*                            LINKAGE FOR READABILITY.            JE04
003400*-----------------------------------------------------------------
003500 EJECT
003600 ENVIRONMENT DIVISION.
003700******************************************************************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004200                  UPSI-0 IS UPSI-SWITCH-0
004300                    ON  STATUS IS U0-ON
004400                    OFF STATUS IS U0-OFF.
004500 EJECT
004600 DATA DIVISION.
004700******************************************************************
004800 WORKING-STORAGE SECTION.
004900******************************************************************
005000 01  FILLER                      PIC X(24) VALUE
005100     "** PROGRAM GAMSTLKP **".
005200
005300 01  WK-C-COMMON.
005400     COPY GAMSTATB.
005500     05  FILLER                  PIC X(02) VALUE SPACES.
005600
005700 01  WK-C-WORK-AREA.
005800     05  WS-C-SRCH-NDX           PIC 9(02) COMP VALUE ZERO.
005900     05  WS-C-ENTRY-COUNT        PIC 9(02) COMP VALUE 22.
006000
006100 01  WK-C-NDXCNT-VIEW.
006200     05  WK-C-NDXCNT-TEXT        PIC 9(02).
006300 01  WK-C-NDXCNT-VIEW-R REDEFINES WK-C-NDXCNT-VIEW.
006400     05  WK-C-NDXCNT-BYTE        PIC X(01) OCCURS 2 TIMES.
006500*                                  SPARE - DIGIT-BY-DIGIT VIEW OF THE
006600*                                  ENTRY COUNT, RESERVED FOR A FUTURE
006700*                                  SCREEN-FORMATTED DIAGNOSTIC DUMP.
006800     05  WS-C-FOLDED-CODE        PIC X(15) VALUE SPACES.
006900     05  WS-C-UPPER-CASE         PIC X(26) VALUE
007000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007100     05  WS-C-LOWER-CASE         PIC X(26) VALUE
007200         "abcdefghijklmnopqrstuvwxyz".
007300
007400 01  WK-C-FOLDED-VIEW.
007500     05  WK-C-FOLDED-TEXT        PIC X(15).
007600 01  WK-C-FOLDED-VIEW-R REDEFINES WK-C-FOLDED-VIEW.
007700     05  WK-C-FOLDED-BYTE        PIC X(01) OCCURS 15 TIMES.
007800
007900 01  WK-C-LABEL-VIEW.
008000     05  WK-C-LABEL-TEXT         PIC X(20).
008100 01  WK-C-LABEL-VIEW-R REDEFINES WK-C-LABEL-VIEW.
008200     05  WK-C-LABEL-BYTE         PIC X(01) OCCURS 20 TIMES.
008300
008400 EJECT
008500 LINKAGE SECTION.
008600******************************************************************
008700     COPY GAMSTLLK.
008800
008900 EJECT
009000******************************************************************
009100 PROCEDURE DIVISION USING WK-SCLKP.
009200******************************************************************
009300 MAIN-MODULE.
009400     PERFORM A100-FOLD-INPUT-CODE
009500        THRU A199-FOLD-INPUT-CODE-EX.
009600     PERFORM A200-LOOKUP-STATUS-CODE
009700        THRU A299-LOOKUP-STATUS-CODE-EX.
009800     GOBACK.
009900
010000*-----------------------------------------------------------------
010100 A100-FOLD-INPUT-CODE.
010200*-----------------------------------------------------------------
010300     MOVE WK-SCLKP-CODE      TO WS-C-FOLDED-CODE.
010400     INSPECT WS-C-FOLDED-CODE
010500         CONVERTING WS-C-UPPER-CASE TO WS-C-LOWER-CASE.
010600 A199-FOLD-INPUT-CODE-EX.
010700     EXIT.
010800
010900*-----------------------------------------------------------------
011000 A200-LOOKUP-STATUS-CODE.
011100*-----------------------------------------------------------------
011200     MOVE "N"                TO WK-SCLKP-FOUND-IND.
011300     MOVE SPACES             TO WK-SCLKP-CODE-OUT
011400                                 WK-SCLKP-LABEL.
011500     MOVE ZERO               TO WS-C-SRCH-NDX.
011600
011700     PERFORM A210-SEARCH-ONE-ENTRY
011800        THRU A219-SEARCH-ONE-ENTRY-EX
011900        VARYING WS-C-SRCH-NDX FROM 1 BY 1
012000        UNTIL WS-C-SRCH-NDX > WS-C-ENTRY-COUNT
012100           OR WK-SCLKP-FOUND.
012200 A299-LOOKUP-STATUS-CODE-EX.
012300     EXIT.
012400
012500*-----------------------------------------------------------------
012600 A210-SEARCH-ONE-ENTRY.
012700*-----------------------------------------------------------------
012800     IF  WK-STATB-CODE(WS-C-SRCH-NDX) NOT = SPACES
012900         AND WK-STATB-CODE(WS-C-SRCH-NDX) = WS-C-FOLDED-CODE
013000         MOVE "Y"                          TO WK-SCLKP-FOUND-IND
013100         MOVE WK-STATB-CODE(WS-C-SRCH-NDX) TO WK-SCLKP-CODE-OUT
013200         MOVE WK-STATB-LABEL(WS-C-SRCH-NDX)
013300                                           TO WK-SCLKP-LABEL
013400     END-IF.
013500 A219-SEARCH-ONE-ENTRY-EX.
013600     EXIT.
013700
013800******************************************************************
013900***************** END OF PROGRAM SOURCE  GAMSTLKP ****************
014000******************************************************************
