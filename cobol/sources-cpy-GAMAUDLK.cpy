000100******************************************************************
000200*    GAMAUDLK  -  LINKAGE FOR CALLED ROUTINE GAMAUDWR           *
000300*    TRANSITION AUDIT ENTRY - CONSTRUCTION/APPEND REQUEST.      *
000400******************************************************************
000500* HISTORY OF MODIFICATION:                                      *
000600*------------------------------------------------------------------
000700* GAM004  14/02/2024  RDS  - TKT-30112  - INITIAL VERSION.      JE01
000800*------------------------------------------------------------------
000900 01  WK-AUDWR.
001000    05  WK-AUDWR-INPUT.
001100        10  WK-AUDWR-ENTITY-TYPE    PIC X(10).
001200        10  WK-AUDWR-ENTITY-ID      PIC X(36).
001300        10  WK-AUDWR-FROM-STATUS    PIC X(15).
001400*                                   SPACES IF RECORD HAD NO STATUS
001500*                                   (GAMAUDWR STORES "null" TEXT)
001600        10  WK-AUDWR-TO-STATUS      PIC X(15).
001700        10  WK-AUDWR-TRIGGERED-BY   PIC X(30).
001800        10  WK-AUDWR-REASON         PIC X(100).
001900    05  WK-AUDWR-OUTPUT.
002000        10  WK-AUDWR-AUDIT-ID       PIC X(36).
002100        10  WK-AUDWR-ERROR-CD       PIC X(07) VALUE SPACES.
002200        10  FILLER                  PIC X(04).
