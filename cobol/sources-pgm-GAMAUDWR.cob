000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.      GAMAUDWR.
000400 AUTHOR.          R D SELVAM.
000500 INSTALLATION.    RECON OPS - CASH MANAGEMENT.
000600 DATE-WRITTEN.    14 FEB 1994.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION : CALLED ROUTINE - TRANSITIONAUDITENTRY.  BUILDS    *
001100*              ONE AUDIT-LOG-RECORD FOR AN APPLIED STATUS        *
001200*              TRANSITION AND APPENDS IT TO AUDIT-LOG-FILE.      *
001300*              AUDIT-ID IS GENERATED FROM THE SYSTEM DATE/TIME   *
001400*              PLUS A CALL COUNTER - THIS SHOP HAS NO UUID       *
001500*              SERVICE ON THE AS/400 SIDE, SEE GAM001 BELOW.     *
001600*=================================================================
001700* HISTORY OF MODIFICATION:
001800*=================================================================
001900* GAM004  RDS   14/02/1994 - TKT-30112                          JE01
002000*                          - INITIAL VERSION.  AUDIT-ID BUILT    JE01
002100*                            FROM ACCEPT-FROM-DATE/TIME PLUS A   JE01
002200*                            WORKING-STORAGE CALL COUNTER IN     JE01
002300*                            PLACE OF THE HOST UUID SERVICE.     JE01
002400*-----------------------------------------------------------------
002500* GAM013  MTN   22/11/1999 - TKT-30811 - Y2K REMEDIATION         JE02
002600*                          - ACCEPT FROM DATE STILL RETURNS A    JE02
002700*                            2-DIGIT YEAR ON THIS COMPILER -     JE02
002800*                            WINDOWED TO 19XX/20XX BELOW.        JE02
002900*-----------------------------------------------------------------
003000* GAM022  RDS   04/03/2005 - TKT-31890                          JE03
003100*                          - FROM-STATUS NOW FORCED TO LITERAL   JE03
003200*                            "null" WHEN THE CALLER PASSES       JE03
003300*                            SPACES, PER STATUSMANAGER RULE.     JE03
003400*-----------------------------------------------------------------
003500* GAM029  RDS   18/07/2025 - TKT-32410                          JE04
003600*                          - A150 WAS WRITING THE TIME-OF-DAY AS A JE04
003700*                            BARE 8-DIGIT BLOB (HHMMSSHH) WITH NO  JE04
003800*                            PUNCTUATION, MIXING EXTENDED-FORMAT   JE04
003900*                            DATE AND BASIC-FORMAT TIME IN THE     JE04
004000*                            SAME STRING.  COLON/PERIOD PUNCTUATION JE04
004100*                            ADDED SO THE WHOLE STAMP IS EXTENDED- JE04
004200*                            FORMAT ISO-8601, PER RECON-PORTAL     JE04
004300*                            PARSER COMPLAINT ON TKT-32410.         JE04
004400*-----------------------------------------------------------------
004500 EJECT
004600 ENVIRONMENT DIVISION.
004700******************************************************************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005200                  UPSI-0 IS UPSI-SWITCH-0
005300                    ON  STATUS IS U0-ON
005400                    OFF STATUS IS U0-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT AUDITLOG ASSIGN TO DATABASE-AUDITLOG
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000 EJECT
006100 DATA DIVISION.
006200******************************************************************
006300 FILE SECTION.
006400******************************************************************
006500 FD  AUDITLOG
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS AUDITLOG-REC.
006800 01  AUDITLOG-REC.
006900     COPY GAMAUDIT.
007000 EJECT
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300 01  FILLER                      PIC X(24) VALUE
007400     "** PROGRAM GAMAUDWR **".
007500
007600 01  WK-C-COMMON.
007700     COPY ASCMWS.
007800     05  FILLER                  PIC X(02) VALUE SPACES.
007900
008000 01  WK-C-WORK-AREA.
008100     05  WS-N-SEQ-COUNTER        PIC 9(06) COMP VALUE ZERO.
008200     05  WS-C-SYS-DATE           PIC 9(06) VALUE ZERO.
008300     05  WS-C-SYS-TIME           PIC 9(08) VALUE ZERO.
008400     05  WS-C-CENTURY            PIC X(02) VALUE "20".
008500
008600 01  WK-C-SYS-DATE-VIEW REDEFINES WS-C-SYS-DATE.
008700     05  WK-C-SYS-DATE-YY        PIC 9(02).
008800     05  WK-C-SYS-DATE-MM        PIC 9(02).
008900     05  WK-C-SYS-DATE-DD        PIC 9(02).
009000
009100 01  WK-C-SYS-TIME-VIEW REDEFINES WS-C-SYS-TIME.
009200     05  WK-C-SYS-TIME-HH        PIC 9(02).
009300     05  WK-C-SYS-TIME-MI        PIC 9(02).
009400     05  WK-C-SYS-TIME-SS        PIC 9(02).
009500     05  WK-C-SYS-TIME-HS        PIC 9(02).
009600*                                  ADDED GAM029 - PUNCTUATED VIEW OF
009700*                                  THE ACCEPT-FROM-TIME VALUE, USED
009800*                                  BY A150 TO BUILD A PROPER
009900*                                  EXTENDED-FORMAT ISO-8601 STAMP.
010000
010100 01  WK-C-SEQ-COUNTER-VIEW.
010200     05  WK-C-SEQ-COUNTER-TEXT   PIC 9(06).
010300 01  WK-C-SEQ-COUNTER-VIEW-R REDEFINES WK-C-SEQ-COUNTER-VIEW.
010400     05  WK-C-SEQ-COUNTER-BYTE   PIC X(01) OCCURS 6 TIMES.
010500
010600 01  WK-C-AUDIT-ID-BUILD.
010700     05  WK-C-AID-LIT            PIC X(04) VALUE "AUD-".
010800     05  WK-C-AID-CENTURY        PIC X(02).
010900     05  WK-C-AID-DATE           PIC 9(06).
011000     05  WK-C-AID-DASH1          PIC X(01) VALUE "-".
011100     05  WK-C-AID-TIME           PIC 9(08).
011200     05  WK-C-AID-DASH2          PIC X(01) VALUE "-".
011300     05  WK-C-AID-SEQ            PIC 9(06).
011400     05  FILLER                  PIC X(08) VALUE SPACES.
011500 01  WK-C-AUDIT-ID-VIEW-R REDEFINES WK-C-AUDIT-ID-BUILD.
011600     05  WK-C-AID-BYTE           PIC X(01) OCCURS 36 TIMES.
011700
011800 EJECT
011900 LINKAGE SECTION.
012000******************************************************************
012100     COPY GAMAUDLK.
012200
012300 EJECT
012400******************************************************************
012500 PROCEDURE DIVISION USING WK-AUDWR.
012600******************************************************************
012700 MAIN-MODULE.
012800     PERFORM A100-BUILD-AUDIT-RECORD
012900        THRU A199-BUILD-AUDIT-RECORD-EX.
013000     PERFORM A200-APPEND-AUDIT-RECORD
013100        THRU A299-APPEND-AUDIT-RECORD-EX.
013200     GOBACK.
013300
013400*-----------------------------------------------------------------
013500 A100-BUILD-AUDIT-RECORD.
013600*-----------------------------------------------------------------
013700     MOVE SPACES             TO WK-AUDWR-ERROR-CD.
013800     ADD 1                   TO WS-N-SEQ-COUNTER.
013900     ACCEPT WS-C-SYS-DATE    FROM DATE.
014000     ACCEPT WS-C-SYS-TIME    FROM TIME.
014100
014200     IF WK-C-SYS-DATE-YY < 70
014300         MOVE "20"           TO WS-C-CENTURY
014400     ELSE
014500         MOVE "19"           TO WS-C-CENTURY
014600     END-IF.
014700
014800     MOVE "AUD-"             TO WK-C-AID-LIT.
014900     MOVE WS-C-CENTURY       TO WK-C-AID-CENTURY.
015000     MOVE WS-C-SYS-DATE      TO WK-C-AID-DATE.
015100     MOVE "-"                TO WK-C-AID-DASH1.
015200     MOVE WS-C-SYS-TIME      TO WK-C-AID-TIME.
015300     MOVE "-"                TO WK-C-AID-DASH2.
015400     MOVE WS-N-SEQ-COUNTER   TO WK-C-AID-SEQ.
015500
015600     MOVE WK-C-AUDIT-ID-BUILD TO WK-AUDWR-AUDIT-ID.
015700
015800     MOVE WK-AUDWR-ENTITY-TYPE TO AL-ENTITY-TYPE.
015900     MOVE WK-AUDWR-ENTITY-ID   TO AL-ENTITY-ID.
016000     IF WK-AUDWR-FROM-STATUS = SPACES
016100         MOVE "null"         TO AL-FROM-STATUS
016200     ELSE
016300         MOVE WK-AUDWR-FROM-STATUS TO AL-FROM-STATUS
016400     END-IF.
016500     MOVE WK-AUDWR-TO-STATUS   TO AL-TO-STATUS.
016600     MOVE WK-AUDWR-TRIGGERED-BY TO AL-TRIGGERED-BY.
016700     MOVE WK-AUDWR-REASON      TO AL-REASON.
016800     MOVE WK-AUDWR-AUDIT-ID    TO AL-AUDIT-ID.
016900     PERFORM A150-BUILD-ISO-TIMESTAMP
017000        THRU A159-BUILD-ISO-TIMESTAMP-EX.
017100 A199-BUILD-AUDIT-RECORD-EX.
017200     EXIT.
017300
017400*-----------------------------------------------------------------
017500 A150-BUILD-ISO-TIMESTAMP.
017600*-----------------------------------------------------------------
017700*    GAM029 - EXTENDED-FORMAT ISO-8601 THROUGHOUT - COLON-PUNCTUATED
017800*    TIME-OF-DAY, NOT THE OLD BARE HHMMSSHH BLOB (SEE HISTORY).
017900     MOVE SPACES             TO AL-TIMESTAMP.
018000     STRING WS-C-CENTURY             DELIMITED BY SIZE
018100            WK-C-SYS-DATE-YY         DELIMITED BY SIZE
018200            "-"                      DELIMITED BY SIZE
018300            WK-C-SYS-DATE-MM         DELIMITED BY SIZE
018400            "-"                      DELIMITED BY SIZE
018500            WK-C-SYS-DATE-DD         DELIMITED BY SIZE
018600            "T"                      DELIMITED BY SIZE
018700            WK-C-SYS-TIME-HH         DELIMITED BY SIZE
018800            ":"                      DELIMITED BY SIZE
018900            WK-C-SYS-TIME-MI         DELIMITED BY SIZE
019000            ":"                      DELIMITED BY SIZE
019100            WK-C-SYS-TIME-SS         DELIMITED BY SIZE
019200            "."                      DELIMITED BY SIZE
019300            WK-C-SYS-TIME-HS         DELIMITED BY SIZE
019400            "Z"                      DELIMITED BY SIZE
019500       INTO AL-TIMESTAMP.
019600 A159-BUILD-ISO-TIMESTAMP-EX.
019700     EXIT.
019800
019900*-----------------------------------------------------------------
020000 A200-APPEND-AUDIT-RECORD.
020100*-----------------------------------------------------------------
020200     OPEN EXTEND AUDITLOG.
020300     IF NOT WK-C-SUCCESSFUL
020400         DISPLAY "GAMAUDWR - OPEN FILE ERROR - AUDITLOG"
020500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020600         MOVE "GAM0009"      TO WK-AUDWR-ERROR-CD
020700         GO TO A299-APPEND-AUDIT-RECORD-EX
020800     END-IF.
020900
021000     WRITE AUDITLOG-REC.
021100     IF NOT WK-C-SUCCESSFUL
021200         DISPLAY "GAMAUDWR - WRITE FILE ERROR - AUDITLOG"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         MOVE "GAM0010"      TO WK-AUDWR-ERROR-CD
021500     END-IF.
021600
021700     CLOSE AUDITLOG.
021800 A299-APPEND-AUDIT-RECORD-EX.
021900     EXIT.
022000
022100******************************************************************
022200***************** END OF PROGRAM SOURCE  GAMAUDWR ****************
022300******************************************************************
