000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.      GAMSTMGR.
000400 AUTHOR.          R D SELVAM.
000500 INSTALLATION.    RECON OPS - CASH MANAGEMENT.
000600 DATE-WRITTEN.    21 FEB 1994.
000700 DATE-COMPILED.
000800 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*DESCRIPTION : CALLED ROUTINE - STATUSMANAGER.  THIS IS THE        *
001100*              RECONCILIATION PIPELINE'S STATUS TRANSITION RULE   *
001200*              ENGINE.  ONE OF SIX RECORD-STORES (BANK STATEMENT, *
001300*              BANK TRX, SECURITIES TRX, ENRICHMENT, PAIR OR      *
001400*              EXCEPTION QUEUE) IS LOCATED BY ENTITY-TYPE, ITS    *
001500*              CURRENT STATUS IS TESTED AGAINST THE COMPILED      *
001600*              TRANSITION-RULE TABLE BELOW, AND IF THE REQUESTED  *
001700*              TARGET STATUS IS A LEGAL NEXT STEP THE RECORD IS   *
001800*              REWRITTEN AND AN AUDIT ENTRY IS APPENDED (SEE      *
001900*              GAMAUDWR).  A REJECTED TRANSITION LEAVES THE       *
002000*              RECORD UNTOUCHED - NO PARTIAL UPDATES.             *
002100*                                                                  *
002200*              WK-N-VSTM-OPTION SELECTS ONE OF THREE ENTRY POINTS-*
002300*                1 = TRANSITION             (READS/REWRITES FILE) *
002400*                2 = CAN-TRANSITION         (PURE LOOKUP)         *
002500*                3 = GET-VALID-TRANSITIONS  (PURE LOOKUP)         *
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900* GAM005  RDS   21/02/1994 - TKT-30112                               JE01
003000*                          - INITIAL VERSION.  SIX RECORD-STORES     JE01
003100*                            RUN TOGETHER UNDER ONE RULE TABLE       JE01
003200*                            RATHER THAN SIX SEPARATE PROGRAMS.      JE01
003300*-----------------------------------------------------------------
003400* GAM011  RDS   14/08/1998 - TKT-30710                               JE02
003500*                          - SEPARATED 'RECORD NOT FOUND' (GAM0001)  JE02
003600*                            FROM 'INVALID TRANSITION' (GAM0002) -   JE02
003700*                            AUDIT TEAM NEEDED TO TELL THEM APART.   JE02
003800*-----------------------------------------------------------------
003900* GAM013  MTN   22/11/1999 - TKT-30811 - Y2K REMEDIATION             JE03
004000*                          - REVIEWED - NO 2-DIGIT YEAR FIELDS       JE03
004100*                            IN THIS MODULE, NO CHANGE REQUIRED.     JE03
004200*-----------------------------------------------------------------
004300* GAM019  RDS   11/11/2024 - TKT-31450                               JE04
004400*                          - ADDED GET-VALID-TRANSITIONS ENTRY       JE04
004500*                            POINT (OPTION 3) - PORTAL SCREEN        JE04
004600*                            WANTS TO GREY OUT ILLEGAL BUTTONS.      JE04
004700*-----------------------------------------------------------------
004800* GAM023  RDS   02/06/2025 - TKT-32010                               JE05
004900*                          - CALL GAMSTLKP TO VALIDATE CURR/         JE05
005000*                            TARGET STATUS CODES BEFORE TESTING      JE05
005100*                            THE TRANSITION TABLE - UNKNOWN CODE     JE05
005200*                            IS NOW GAM0003, NOT A SILENT REJECT.    JE05
005300*-----------------------------------------------------------------
005400 EJECT
005500 ENVIRONMENT DIVISION.
005600******************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006100                  UPSI-0 IS UPSI-SWITCH-0
006200                    ON  STATUS IS U0-ON
006300                    OFF STATUS IS U0-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT BANKSTMT ASSIGN TO DATABASE-BANKSTMT
006700            ORGANIZATION IS RELATIVE
006800            ACCESS MODE IS DYNAMIC
006900            RELATIVE KEY IS WS-BANKSTMT-RELKEY
007000            FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT BANKTRX  ASSIGN TO DATABASE-BANKTRX
007200            ORGANIZATION IS RELATIVE
007300            ACCESS MODE IS DYNAMIC
007400            RELATIVE KEY IS WS-BANKTRX-RELKEY
007500            FILE STATUS IS WK-C-FILE-STATUS.
007600     SELECT SECUTRX  ASSIGN TO DATABASE-SECUTRX
007700            ORGANIZATION IS RELATIVE
007800            ACCESS MODE IS DYNAMIC
007900            RELATIVE KEY IS WS-SECUTRX-RELKEY
008000            FILE STATUS IS WK-C-FILE-STATUS.
008100     SELECT ENRCHTB  ASSIGN TO DATABASE-ENRCHTB
008200            ORGANIZATION IS RELATIVE
008300            ACCESS MODE IS DYNAMIC
008400            RELATIVE KEY IS WS-ENRCHTB-RELKEY
008500            FILE STATUS IS WK-C-FILE-STATUS.
008600     SELECT TRXPAIR  ASSIGN TO DATABASE-TRXPAIR
008700            ORGANIZATION IS RELATIVE
008800            ACCESS MODE IS DYNAMIC
008900            RELATIVE KEY IS WS-TRXPAIR-RELKEY
009000            FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT EXCPTNQ  ASSIGN TO DATABASE-EXCPTNQ
009200            ORGANIZATION IS RELATIVE
009300            ACCESS MODE IS DYNAMIC
009400            RELATIVE KEY IS WS-EXCPTNQ-RELKEY
009500            FILE STATUS IS WK-C-FILE-STATUS.
009600 EJECT
009700 DATA DIVISION.
009800******************************************************************
009900 FILE SECTION.
010000******************************************************************
010100 FD  BANKSTMT
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS BANKSTMT-REC.
010400 01  BANKSTMT-REC.
010500     COPY GAMESTAT.
010600
010700 FD  BANKTRX
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS BANKTRX-REC.
011000 01  BANKTRX-REC.
011100     COPY GAMESTAT.
011200
011300 FD  SECUTRX
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS SECUTRX-REC.
011600 01  SECUTRX-REC.
011700     COPY GAMESTAT.
011800
011900 FD  ENRCHTB
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS ENRCHTB-REC.
012200 01  ENRCHTB-REC.
012300     COPY GAMESTAT.
012400
012500 FD  TRXPAIR
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS TRXPAIR-REC.
012800 01  TRXPAIR-REC.
012900     COPY GAMESTAT.
013000
013100 FD  EXCPTNQ
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS EXCPTNQ-REC.
013400 01  EXCPTNQ-REC.
013500     COPY GAMESTAT.
013600 EJECT
013700 WORKING-STORAGE SECTION.
013800******************************************************************
013900 01  FILLER                      PIC X(24) VALUE
014000     "** PROGRAM GAMSTMGR **".
014100
014200 01  WK-C-COMMON.
014300     COPY ASCMWS.
014400     05  FILLER                  PIC X(02) VALUE SPACES.
014500
014600 01  WK-C-WORK-AREA.
014700     05  WS-C-SRCH-NDX           PIC 9(02) COMP VALUE ZERO.
014800     05  WS-N-ENTRY-COUNT        PIC 9(02) COMP VALUE 31.
014900     05  WS-N-INIT-COUNT         PIC 9(02) COMP VALUE 6.
015000     05  WS-N-TOLIST-NDX         PIC 9(02) COMP VALUE ZERO.
015100     05  WS-BANKSTMT-RELKEY      PIC 9(06) COMP VALUE ZERO.
015200     05  WS-BANKTRX-RELKEY       PIC 9(06) COMP VALUE ZERO.
015300     05  WS-SECUTRX-RELKEY       PIC 9(06) COMP VALUE ZERO.
015400     05  WS-ENRCHTB-RELKEY       PIC 9(06) COMP VALUE ZERO.
015500     05  WS-TRXPAIR-RELKEY       PIC 9(06) COMP VALUE ZERO.
015600     05  WS-EXCPTNQ-RELKEY       PIC 9(06) COMP VALUE ZERO.
015700     05  WS-STM-FILE-NAME        PIC X(08) VALUE SPACES.
015800         88  WS-STM-IS-BANKSTMT        VALUE "BANKSTMT".
015900         88  WS-STM-IS-BANKTRX         VALUE "BANKTRX ".
016000         88  WS-STM-IS-SECUTRX         VALUE "SECUTRX ".
016100         88  WS-STM-IS-ENRCHTB         VALUE "ENRCHTB ".
016200         88  WS-STM-IS-TRXPAIR         VALUE "TRXPAIR ".
016300         88  WS-STM-IS-EXCPTNQ         VALUE "EXCPTNQ ".
016400     05  WS-STM-HAS-CURRENT-IND  PIC X(01) VALUE "N".
016500         88  WS-STM-HAS-CURRENT        VALUE "Y".
016600         88  WS-STM-NO-CURRENT         VALUE "N".
016700     05  WS-STM-VALID-IND        PIC X(01) VALUE "N".
016800         88  WS-STM-TRANSITION-VALID   VALUE "Y".
016900         88  WS-STM-TRANSITION-BAD     VALUE "N".
017000     05  WS-STM-CURR-STATUS      PIC X(15) VALUE SPACES.
017100     05  WS-STM-TABLE-FOUND-IND  PIC X(01) VALUE "N".
017200         88  WS-STM-ROW-FOUND          VALUE "Y".
017300     05  FILLER                  PIC X(04) VALUE SPACES.
017400 EJECT
017500*-----------------------------------------------------------------
017600*    WK-TRTB     -  COMPILED TRANSITION-RULE TABLE.  ONE ROW PER  *
017700*                   ENTITY-TYPE/FROM-STATUS PAIR THAT HAS AT      *
017800*                   LEAST ONE LEGAL TARGET STATUS.  A FROM-STATUS *
017900*                   WITH NO ROW IS TERMINAL (OR UNKNOWN) AND HAS  *
018000*                   AN EMPTY TARGET SET.                          *
018100*-----------------------------------------------------------------
018200 01  WK-TRTB-TABLE.
018300     05  WK-TRTB-ENTRY OCCURS 31 TIMES INDEXED BY WK-TRTB-IDX.
018400         10  WK-TRTB-ENTITY      PIC X(10).
018500         10  WK-TRTB-FROM        PIC X(15).
018600         10  WK-TRTB-TOCNT       PIC 9(01).
018700         10  WK-TRTB-TOLIST OCCURS 6 TIMES
018800                                 PIC X(15).
018900         10  WK-TRTB-SPARE       PIC X(01).
019000 01  WK-TRTB-VALUES REDEFINES WK-TRTB-TABLE.
019100     10  FILLER PIC X(10) VALUE "STATEMENT".
019200     10  FILLER PIC X(15) VALUE "new".
019300     10  FILLER PIC 9(01) VALUE 1.
019400     10  FILLER PIC X(15) VALUE "importing".
019500     10  FILLER PIC X(15) VALUE SPACES.
019600     10  FILLER PIC X(15) VALUE SPACES.
019700     10  FILLER PIC X(15) VALUE SPACES.
019800     10  FILLER PIC X(15) VALUE SPACES.
019900     10  FILLER PIC X(15) VALUE SPACES.
020000     10  FILLER PIC X(01) VALUE SPACES.
020100     10  FILLER PIC X(10) VALUE "STATEMENT".
020200     10  FILLER PIC X(15) VALUE "importing".
020300     10  FILLER PIC 9(01) VALUE 2.
020400     10  FILLER PIC X(15) VALUE "imported".
020500     10  FILLER PIC X(15) VALUE "error".
020600     10  FILLER PIC X(15) VALUE SPACES.
020700     10  FILLER PIC X(15) VALUE SPACES.
020800     10  FILLER PIC X(15) VALUE SPACES.
020900     10  FILLER PIC X(15) VALUE SPACES.
021000     10  FILLER PIC X(01) VALUE SPACES.
021100     10  FILLER PIC X(10) VALUE "STATEMENT".
021200     10  FILLER PIC X(15) VALUE "imported".
021300     10  FILLER PIC 9(01) VALUE 1.
021400     10  FILLER PIC X(15) VALUE "consolidating".
021500     10  FILLER PIC X(15) VALUE SPACES.
021600     10  FILLER PIC X(15) VALUE SPACES.
021700     10  FILLER PIC X(15) VALUE SPACES.
021800     10  FILLER PIC X(15) VALUE SPACES.
021900     10  FILLER PIC X(15) VALUE SPACES.
022000     10  FILLER PIC X(01) VALUE SPACES.
022100     10  FILLER PIC X(10) VALUE "STATEMENT".
022200     10  FILLER PIC X(15) VALUE "consolidating".
022300     10  FILLER PIC 9(01) VALUE 2.
022400     10  FILLER PIC X(15) VALUE "consolidated".
022500     10  FILLER PIC X(15) VALUE "error".
022600     10  FILLER PIC X(15) VALUE SPACES.
022700     10  FILLER PIC X(15) VALUE SPACES.
022800     10  FILLER PIC X(15) VALUE SPACES.
022900     10  FILLER PIC X(15) VALUE SPACES.
023000     10  FILLER PIC X(01) VALUE SPACES.
023100     10  FILLER PIC X(10) VALUE "STATEMENT".
023200     10  FILLER PIC X(15) VALUE "consolidated".
023300     10  FILLER PIC 9(01) VALUE 2.
023400     10  FILLER PIC X(15) VALUE "enriched".
023500     10  FILLER PIC X(15) VALUE "error".
023600     10  FILLER PIC X(15) VALUE SPACES.
023700     10  FILLER PIC X(15) VALUE SPACES.
023800     10  FILLER PIC X(15) VALUE SPACES.
023900     10  FILLER PIC X(15) VALUE SPACES.
024000     10  FILLER PIC X(01) VALUE SPACES.
024100     10  FILLER PIC X(10) VALUE "STATEMENT".
024200     10  FILLER PIC X(15) VALUE "enriched".
024300     10  FILLER PIC 9(01) VALUE 1.
024400     10  FILLER PIC X(15) VALUE "posted".
024500     10  FILLER PIC X(15) VALUE SPACES.
024600     10  FILLER PIC X(15) VALUE SPACES.
024700     10  FILLER PIC X(15) VALUE SPACES.
024800     10  FILLER PIC X(15) VALUE SPACES.
024900     10  FILLER PIC X(15) VALUE SPACES.
025000     10  FILLER PIC X(01) VALUE SPACES.
025100     10  FILLER PIC X(10) VALUE "STATEMENT".
025200     10  FILLER PIC X(15) VALUE "error".
025300     10  FILLER PIC 9(01) VALUE 1.
025400     10  FILLER PIC X(15) VALUE "new".
025500     10  FILLER PIC X(15) VALUE SPACES.
025600     10  FILLER PIC X(15) VALUE SPACES.
025700     10  FILLER PIC X(15) VALUE SPACES.
025800     10  FILLER PIC X(15) VALUE SPACES.
025900     10  FILLER PIC X(15) VALUE SPACES.
026000     10  FILLER PIC X(01) VALUE SPACES.
026100     10  FILLER PIC X(10) VALUE "BANK_TRX".
026200     10  FILLER PIC X(15) VALUE "new".
026300     10  FILLER PIC 9(01) VALUE 1.
026400     10  FILLER PIC X(15) VALUE "processing".
026500     10  FILLER PIC X(15) VALUE SPACES.
026600     10  FILLER PIC X(15) VALUE SPACES.
026700     10  FILLER PIC X(15) VALUE SPACES.
026800     10  FILLER PIC X(15) VALUE SPACES.
026900     10  FILLER PIC X(15) VALUE SPACES.
027000     10  FILLER PIC X(01) VALUE SPACES.
027100     10  FILLER PIC X(10) VALUE "BANK_TRX".
027200     10  FILLER PIC X(15) VALUE "processing".
027300     10  FILLER PIC 9(01) VALUE 3.
027400     10  FILLER PIC X(15) VALUE "enriched".
027500     10  FILLER PIC X(15) VALUE "error".
027600     10  FILLER PIC X(15) VALUE "manual_review".
027700     10  FILLER PIC X(15) VALUE SPACES.
027800     10  FILLER PIC X(15) VALUE SPACES.
027900     10  FILLER PIC X(15) VALUE SPACES.
028000     10  FILLER PIC X(01) VALUE SPACES.
028100     10  FILLER PIC X(10) VALUE "BANK_TRX".
028200     10  FILLER PIC X(15) VALUE "enriched".
028300     10  FILLER PIC 9(01) VALUE 3.
028400     10  FILLER PIC X(15) VALUE "paired".
028500     10  FILLER PIC X(15) VALUE "posting_ready".
028600     10  FILLER PIC X(15) VALUE "manual_review".
028700     10  FILLER PIC X(15) VALUE SPACES.
028800     10  FILLER PIC X(15) VALUE SPACES.
028900     10  FILLER PIC X(15) VALUE SPACES.
029000     10  FILLER PIC X(01) VALUE SPACES.
029100     10  FILLER PIC X(10) VALUE "BANK_TRX".
029200     10  FILLER PIC X(15) VALUE "posting_ready".
029300     10  FILLER PIC 9(01) VALUE 1.
029400     10  FILLER PIC X(15) VALUE "posted".
029500     10  FILLER PIC X(15) VALUE SPACES.
029600     10  FILLER PIC X(15) VALUE SPACES.
029700     10  FILLER PIC X(15) VALUE SPACES.
029800     10  FILLER PIC X(15) VALUE SPACES.
029900     10  FILLER PIC X(15) VALUE SPACES.
030000     10  FILLER PIC X(01) VALUE SPACES.
030100     10  FILLER PIC X(10) VALUE "BANK_TRX".
030200     10  FILLER PIC X(15) VALUE "paired".
030300     10  FILLER PIC 9(01) VALUE 1.
030400     10  FILLER PIC X(15) VALUE "posted".
030500     10  FILLER PIC X(15) VALUE SPACES.
030600     10  FILLER PIC X(15) VALUE SPACES.
030700     10  FILLER PIC X(15) VALUE SPACES.
030800     10  FILLER PIC X(15) VALUE SPACES.
030900     10  FILLER PIC X(15) VALUE SPACES.
031000     10  FILLER PIC X(01) VALUE SPACES.
031100     10  FILLER PIC X(10) VALUE "BANK_TRX".
031200     10  FILLER PIC X(15) VALUE "error".
031300     10  FILLER PIC 9(01) VALUE 1.
031400     10  FILLER PIC X(15) VALUE "new".
031500     10  FILLER PIC X(15) VALUE SPACES.
031600     10  FILLER PIC X(15) VALUE SPACES.
031700     10  FILLER PIC X(15) VALUE SPACES.
031800     10  FILLER PIC X(15) VALUE SPACES.
031900     10  FILLER PIC X(15) VALUE SPACES.
032000     10  FILLER PIC X(01) VALUE SPACES.
032100     10  FILLER PIC X(10) VALUE "BANK_TRX".
032200     10  FILLER PIC X(15) VALUE "manual_review".
032300     10  FILLER PIC 9(01) VALUE 3.
032400     10  FILLER PIC X(15) VALUE "new".
032500     10  FILLER PIC X(15) VALUE "enriched".
032600     10  FILLER PIC X(15) VALUE "posting_ready".
032700     10  FILLER PIC X(15) VALUE SPACES.
032800     10  FILLER PIC X(15) VALUE SPACES.
032900     10  FILLER PIC X(15) VALUE SPACES.
033000     10  FILLER PIC X(01) VALUE SPACES.
033100     10  FILLER PIC X(10) VALUE "SECU_TRX".
033200     10  FILLER PIC X(15) VALUE "new".
033300     10  FILLER PIC 9(01) VALUE 1.
033400     10  FILLER PIC X(15) VALUE "processing".
033500     10  FILLER PIC X(15) VALUE SPACES.
033600     10  FILLER PIC X(15) VALUE SPACES.
033700     10  FILLER PIC X(15) VALUE SPACES.
033800     10  FILLER PIC X(15) VALUE SPACES.
033900     10  FILLER PIC X(15) VALUE SPACES.
034000     10  FILLER PIC X(01) VALUE SPACES.
034100     10  FILLER PIC X(10) VALUE "SECU_TRX".
034200     10  FILLER PIC X(15) VALUE "processing".
034300     10  FILLER PIC 9(01) VALUE 3.
034400     10  FILLER PIC X(15) VALUE "enriched".
034500     10  FILLER PIC X(15) VALUE "error".
034600     10  FILLER PIC X(15) VALUE "manual_review".
034700     10  FILLER PIC X(15) VALUE SPACES.
034800     10  FILLER PIC X(15) VALUE SPACES.
034900     10  FILLER PIC X(15) VALUE SPACES.
035000     10  FILLER PIC X(01) VALUE SPACES.
035100     10  FILLER PIC X(10) VALUE "SECU_TRX".
035200     10  FILLER PIC X(15) VALUE "enriched".
035300     10  FILLER PIC 9(01) VALUE 3.
035400     10  FILLER PIC X(15) VALUE "paired".
035500     10  FILLER PIC X(15) VALUE "unmatched".
035600     10  FILLER PIC X(15) VALUE "manual_review".
035700     10  FILLER PIC X(15) VALUE SPACES.
035800     10  FILLER PIC X(15) VALUE SPACES.
035900     10  FILLER PIC X(15) VALUE SPACES.
036000     10  FILLER PIC X(01) VALUE SPACES.
036100     10  FILLER PIC X(10) VALUE "SECU_TRX".
036200     10  FILLER PIC X(15) VALUE "paired".
036300     10  FILLER PIC 9(01) VALUE 1.
036400     10  FILLER PIC X(15) VALUE "posted".
036500     10  FILLER PIC X(15) VALUE SPACES.
036600     10  FILLER PIC X(15) VALUE SPACES.
036700     10  FILLER PIC X(15) VALUE SPACES.
036800     10  FILLER PIC X(15) VALUE SPACES.
036900     10  FILLER PIC X(15) VALUE SPACES.
037000     10  FILLER PIC X(01) VALUE SPACES.
037100     10  FILLER PIC X(10) VALUE "SECU_TRX".
037200     10  FILLER PIC X(15) VALUE "unmatched".
037300     10  FILLER PIC 9(01) VALUE 2.
037400     10  FILLER PIC X(15) VALUE "paired".
037500     10  FILLER PIC X(15) VALUE "manual_review".
037600     10  FILLER PIC X(15) VALUE SPACES.
037700     10  FILLER PIC X(15) VALUE SPACES.
037800     10  FILLER PIC X(15) VALUE SPACES.
037900     10  FILLER PIC X(15) VALUE SPACES.
038000     10  FILLER PIC X(01) VALUE SPACES.
038100     10  FILLER PIC X(10) VALUE "SECU_TRX".
038200     10  FILLER PIC X(15) VALUE "error".
038300     10  FILLER PIC 9(01) VALUE 1.
038400     10  FILLER PIC X(15) VALUE "new".
038500     10  FILLER PIC X(15) VALUE SPACES.
038600     10  FILLER PIC X(15) VALUE SPACES.
038700     10  FILLER PIC X(15) VALUE SPACES.
038800     10  FILLER PIC X(15) VALUE SPACES.
038900     10  FILLER PIC X(15) VALUE SPACES.
039000     10  FILLER PIC X(01) VALUE SPACES.
039100     10  FILLER PIC X(10) VALUE "SECU_TRX".
039200     10  FILLER PIC X(15) VALUE "manual_review".
039300     10  FILLER PIC 9(01) VALUE 3.
039400     10  FILLER PIC X(15) VALUE "new".
039500     10  FILLER PIC X(15) VALUE "enriched".
039600     10  FILLER PIC X(15) VALUE "paired".
039700     10  FILLER PIC X(15) VALUE SPACES.
039800     10  FILLER PIC X(15) VALUE SPACES.
039900     10  FILLER PIC X(15) VALUE SPACES.
040000     10  FILLER PIC X(01) VALUE SPACES.
040100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
040200     10  FILLER PIC X(15) VALUE "new".
040300     10  FILLER PIC 9(01) VALUE 3.
040400     10  FILLER PIC X(15) VALUE "enriched".
040500     10  FILLER PIC X(15) VALUE "error".
040600     10  FILLER PIC X(15) VALUE "manual_review".
040700     10  FILLER PIC X(15) VALUE SPACES.
040800     10  FILLER PIC X(15) VALUE SPACES.
040900     10  FILLER PIC X(15) VALUE SPACES.
041000     10  FILLER PIC X(01) VALUE SPACES.
041100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
041200     10  FILLER PIC X(15) VALUE "enriched".
041300     10  FILLER PIC 9(01) VALUE 4.
041400     10  FILLER PIC X(15) VALUE "paired".
041500     10  FILLER PIC X(15) VALUE "posting_ready".
041600     10  FILLER PIC X(15) VALUE "unmatched".
041700     10  FILLER PIC X(15) VALUE "manual_review".
041800     10  FILLER PIC X(15) VALUE SPACES.
041900     10  FILLER PIC X(15) VALUE SPACES.
042000     10  FILLER PIC X(01) VALUE SPACES.
042100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
042200     10  FILLER PIC X(15) VALUE "paired".
042300     10  FILLER PIC 9(01) VALUE 1.
042400     10  FILLER PIC X(15) VALUE "posted".
042500     10  FILLER PIC X(15) VALUE SPACES.
042600     10  FILLER PIC X(15) VALUE SPACES.
042700     10  FILLER PIC X(15) VALUE SPACES.
042800     10  FILLER PIC X(15) VALUE SPACES.
042900     10  FILLER PIC X(15) VALUE SPACES.
043000     10  FILLER PIC X(01) VALUE SPACES.
043100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
043200     10  FILLER PIC X(15) VALUE "posting_ready".
043300     10  FILLER PIC 9(01) VALUE 1.
043400     10  FILLER PIC X(15) VALUE "posted".
043500     10  FILLER PIC X(15) VALUE SPACES.
043600     10  FILLER PIC X(15) VALUE SPACES.
043700     10  FILLER PIC X(15) VALUE SPACES.
043800     10  FILLER PIC X(15) VALUE SPACES.
043900     10  FILLER PIC X(15) VALUE SPACES.
044000     10  FILLER PIC X(01) VALUE SPACES.
044100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
044200     10  FILLER PIC X(15) VALUE "unmatched".
044300     10  FILLER PIC 9(01) VALUE 2.
044400     10  FILLER PIC X(15) VALUE "paired".
044500     10  FILLER PIC X(15) VALUE "manual_review".
044600     10  FILLER PIC X(15) VALUE SPACES.
044700     10  FILLER PIC X(15) VALUE SPACES.
044800     10  FILLER PIC X(15) VALUE SPACES.
044900     10  FILLER PIC X(15) VALUE SPACES.
045000     10  FILLER PIC X(01) VALUE SPACES.
045100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
045200     10  FILLER PIC X(15) VALUE "error".
045300     10  FILLER PIC 9(01) VALUE 1.
045400     10  FILLER PIC X(15) VALUE "new".
045500     10  FILLER PIC X(15) VALUE SPACES.
045600     10  FILLER PIC X(15) VALUE SPACES.
045700     10  FILLER PIC X(15) VALUE SPACES.
045800     10  FILLER PIC X(15) VALUE SPACES.
045900     10  FILLER PIC X(15) VALUE SPACES.
046000     10  FILLER PIC X(01) VALUE SPACES.
046100     10  FILLER PIC X(10) VALUE "ENRICHMENT".
046200     10  FILLER PIC X(15) VALUE "manual_review".
046300     10  FILLER PIC 9(01) VALUE 3.
046400     10  FILLER PIC X(15) VALUE "new".
046500     10  FILLER PIC X(15) VALUE "enriched".
046600     10  FILLER PIC X(15) VALUE "posting_ready".
046700     10  FILLER PIC X(15) VALUE SPACES.
046800     10  FILLER PIC X(15) VALUE SPACES.
046900     10  FILLER PIC X(15) VALUE SPACES.
047000     10  FILLER PIC X(01) VALUE SPACES.
047100     10  FILLER PIC X(10) VALUE "PAIR".
047200     10  FILLER PIC X(15) VALUE "pending_review".
047300     10  FILLER PIC 9(01) VALUE 2.
047400     10  FILLER PIC X(15) VALUE "confirmed".
047500     10  FILLER PIC X(15) VALUE "rejected".
047600     10  FILLER PIC X(15) VALUE SPACES.
047700     10  FILLER PIC X(15) VALUE SPACES.
047800     10  FILLER PIC X(15) VALUE SPACES.
047900     10  FILLER PIC X(15) VALUE SPACES.
048000     10  FILLER PIC X(01) VALUE SPACES.
048100     10  FILLER PIC X(10) VALUE "EXCEPTION".
048200     10  FILLER PIC X(15) VALUE "open".
048300     10  FILLER PIC 9(01) VALUE 2.
048400     10  FILLER PIC X(15) VALUE "in_progress".
048500     10  FILLER PIC X(15) VALUE "dismissed".
048600     10  FILLER PIC X(15) VALUE SPACES.
048700     10  FILLER PIC X(15) VALUE SPACES.
048800     10  FILLER PIC X(15) VALUE SPACES.
048900     10  FILLER PIC X(15) VALUE SPACES.
049000     10  FILLER PIC X(01) VALUE SPACES.
049100     10  FILLER PIC X(10) VALUE "EXCEPTION".
049200     10  FILLER PIC X(15) VALUE "in_progress".
049300     10  FILLER PIC 9(01) VALUE 2.
049400     10  FILLER PIC X(15) VALUE "resolved".
049500     10  FILLER PIC X(15) VALUE "dismissed".
049600     10  FILLER PIC X(15) VALUE SPACES.
049700     10  FILLER PIC X(15) VALUE SPACES.
049800     10  FILLER PIC X(15) VALUE SPACES.
049900     10  FILLER PIC X(15) VALUE SPACES.
050000     10  FILLER PIC X(01) VALUE SPACES.
050100 EJECT
050200*-----------------------------------------------------------------
050300*    WK-INIT-TAB  -  LEGAL STARTING STATUS(ES) PER ENTITY-TYPE,   *
050400*                    USED WHEN THE BACKING RECORD HAS NO CURRENT  *
050500*                    STATUS (CURRENT STATUS IS SPACES/BLANK).     *
050600*-----------------------------------------------------------------
050700 01  WK-INIT-TABLE.
050800     05  WK-INIT-ENTRY OCCURS 6 TIMES INDEXED BY WK-INIT-IDX.
050900         10  WK-INIT-ENTITY      PIC X(10).
051000         10  WK-INIT-CNT         PIC 9(01).
051100         10  WK-INIT-LIST OCCURS 2 TIMES
051200                                 PIC X(15).
051300         10  WK-INIT-SPARE       PIC X(01).
051400 01  WK-INIT-VALUES REDEFINES WK-INIT-TABLE.
051500     10  FILLER PIC X(10) VALUE "STATEMENT".
051600     10  FILLER PIC 9(01) VALUE 1.
051700     10  FILLER PIC X(15) VALUE "new".
051800     10  FILLER PIC X(15) VALUE SPACES.
051900     10  FILLER PIC X(01) VALUE SPACES.
052000     10  FILLER PIC X(10) VALUE "BANK_TRX".
052100     10  FILLER PIC 9(01) VALUE 1.
052200     10  FILLER PIC X(15) VALUE "new".
052300     10  FILLER PIC X(15) VALUE SPACES.
052400     10  FILLER PIC X(01) VALUE SPACES.
052500     10  FILLER PIC X(10) VALUE "SECU_TRX".
052600     10  FILLER PIC 9(01) VALUE 1.
052700     10  FILLER PIC X(15) VALUE "new".
052800     10  FILLER PIC X(15) VALUE SPACES.
052900     10  FILLER PIC X(01) VALUE SPACES.
053000     10  FILLER PIC X(10) VALUE "ENRICHMENT".
053100     10  FILLER PIC 9(01) VALUE 1.
053200     10  FILLER PIC X(15) VALUE "new".
053300     10  FILLER PIC X(15) VALUE SPACES.
053400     10  FILLER PIC X(01) VALUE SPACES.
053500     10  FILLER PIC X(10) VALUE "PAIR".
053600     10  FILLER PIC 9(01) VALUE 2.
053700     10  FILLER PIC X(15) VALUE "auto_accepted".
053800     10  FILLER PIC X(15) VALUE "pending_review".
053900     10  FILLER PIC X(01) VALUE SPACES.
054000     10  FILLER PIC X(10) VALUE "EXCEPTION".
054100     10  FILLER PIC 9(01) VALUE 1.
054200     10  FILLER PIC X(15) VALUE "open".
054300     10  FILLER PIC X(15) VALUE SPACES.
054400     10  FILLER PIC X(01) VALUE SPACES.
054500 EJECT
054600*-----------------------------------------------------------------
054700*    SPARE BYTE-LEVEL VIEWS KEPT FOR FUTURE EBCDIC/ASCII           
054800*    TRANSLATION WORK IF THE PORTAL EVER TALKS TO THIS MODULE      
054900*    DIRECTLY INSTEAD OF THROUGH THE RECON BATCH STREAM.           
055000*-----------------------------------------------------------------
055100 01  WK-STM-CURR-STATUS-VIEW.
055200     05  WK-STM-CS-TEXT          PIC X(15).
055300 01  WK-STM-CURR-STATUS-VIEW-R REDEFINES WK-STM-CURR-STATUS-VIEW.
055400     05  WK-STM-CS-BYTE          PIC X(01) OCCURS 15 TIMES.
055500
055600 01  WK-STM-ENTITY-TYPE-VIEW.
055700     05  WK-STM-ET-TEXT          PIC X(10).
055800 01  WK-STM-ENTITY-TYPE-VIEW-R REDEFINES WK-STM-ENTITY-TYPE-VIEW.
055900     05  WK-STM-ET-BYTE          PIC X(01) OCCURS 10 TIMES.
056000
056100*-----------------------------------------------------------------
056200*    PARAMETER AREAS FOR THE CALLED LOOKUP/AUDIT ROUTINES.  SAME  *
056300*    COPYBOOKS THOSE PROGRAMS USE IN THEIR OWN LINKAGE SECTIONS.  *
056400*-----------------------------------------------------------------
056500     COPY GAMETLLK.
056600     COPY GAMSTLLK.
056700     COPY GAMAUDLK.
056800 EJECT
056900 LINKAGE SECTION.
057000******************************************************************
057100     COPY GAMSTMLK.
057200
057300 EJECT
057400******************************************************************
057500 PROCEDURE DIVISION USING WK-VSTM.
057600******************************************************************
057700 MAIN-MODULE.
057800     EVALUATE WK-N-VSTM-OPTION
057900         WHEN 1
058000             PERFORM B100-TRANSITION-ENTITY
058100                THRU B199-TRANSITION-ENTITY-EX
058200         WHEN 2
058300             PERFORM B200-CAN-TRANSITION
058400                THRU B299-CAN-TRANSITION-EX
058500         WHEN 3
058600             PERFORM B300-GET-VALID-TRANSITIONS
058700                THRU B399-GET-VALID-TRANSITIONS-EX
058800         WHEN OTHER
058900             MOVE "GAM0099"      TO WK-C-VSTM-ERROR-CD
059000     END-EVALUATE.
059100     GOBACK.
059200
059300*-----------------------------------------------------------------
059400*    OPTION 1 - TRANSITION.  LOADS THE BACKING RECORD, VALIDATES  *
059500*    THE REQUESTED MOVE AGAINST THE RULE TABLE, AND IF LEGAL      *
059600*    REWRITES THE RECORD AND APPENDS AN AUDIT ENTRY.              *
059700*-----------------------------------------------------------------
059800 B100-TRANSITION-ENTITY.
059900     MOVE SPACES             TO WK-C-VSTM-ERROR-CD
060000                                 WK-C-VSTM-NEW-STATUS
060100                                 WK-C-VSTM-PRIOR-STATUS
060200                                 WK-C-VSTM-AUDIT-ID.
060300     PERFORM B110-RESOLVE-ENTITY-TYPE
060400        THRU B119-RESOLVE-ENTITY-TYPE-EX.
060500     IF NOT WK-C-VSTM-NO-ERROR
060600         GO TO B199-TRANSITION-ENTITY-EX
060700     END-IF.
060800
060900     PERFORM C100-LOAD-ENTITY-RECORD
061000        THRU C199-LOAD-ENTITY-RECORD-EX.
061100     IF NOT WK-C-VSTM-NO-ERROR
061200         GO TO B199-TRANSITION-ENTITY-EX
061300     END-IF.
061400
061500     IF WS-STM-HAS-CURRENT
061600         MOVE WS-STM-CURR-STATUS TO WK-C-VSTM-PRIOR-STATUS
061700     ELSE
061800         MOVE "null"          TO WK-C-VSTM-PRIOR-STATUS
061900     END-IF.
062000
062100     PERFORM D100-VALIDATE-TRANSITION
062200        THRU D199-VALIDATE-TRANSITION-EX.
062300     IF WS-STM-TRANSITION-BAD
062400         GO TO B199-TRANSITION-ENTITY-EX
062500     END-IF.
062600
062700     PERFORM E100-APPLY-TRANSITION
062800        THRU E199-APPLY-TRANSITION-EX.
062900 B199-TRANSITION-ENTITY-EX.
063000     EXIT.
063100
063200*-----------------------------------------------------------------
063300 B110-RESOLVE-ENTITY-TYPE.
063400*-----------------------------------------------------------------
063500     MOVE SPACES             TO WS-STM-FILE-NAME.
063600     MOVE WK-C-VSTM-ENTITY-TYPE TO WK-ETLKP-NAME.
063700     CALL "GAMETLKP"         USING WK-ETLKP.
063800     IF WK-ETLKP-NOT-FOUND
063900         MOVE "GAM0004"      TO WK-C-VSTM-ERROR-CD
064000         GO TO B119-RESOLVE-ENTITY-TYPE-EX
064100     END-IF.
064200     EVALUATE WK-C-VSTM-ENTITY-TYPE
064300         WHEN "STATEMENT"
064400             MOVE "BANKSTMT" TO WS-STM-FILE-NAME
064500         WHEN "BANK_TRX"
064600             MOVE "BANKTRX " TO WS-STM-FILE-NAME
064700         WHEN "SECU_TRX"
064800             MOVE "SECUTRX " TO WS-STM-FILE-NAME
064900         WHEN "ENRICHMENT"
065000             MOVE "ENRCHTB " TO WS-STM-FILE-NAME
065100         WHEN "PAIR"
065200             MOVE "TRXPAIR " TO WS-STM-FILE-NAME
065300         WHEN "EXCEPTION"
065400             MOVE "EXCPTNQ " TO WS-STM-FILE-NAME
065500     END-EVALUATE.
065600 B119-RESOLVE-ENTITY-TYPE-EX.
065700     EXIT.
065800
065900*-----------------------------------------------------------------
066000*    OPTION 2 - CAN-TRANSITION.  PURE LOOKUP, NO FILE I-O.  THE   *
066100*    CALLER SUPPLIES THE CURRENT STATUS DIRECTLY (SPACES MEANS    *
066200*    THE ENTITY HAS NO STATUS YET).                               *
066300*-----------------------------------------------------------------
066400 B200-CAN-TRANSITION.
066500     MOVE SPACES             TO WK-C-VSTM-ERROR-CD.
066600     MOVE "N"                TO WK-C-VSTM-CAN-IND.
066700     IF WK-C-VSTM-CURR-STATUS = SPACES
066800         SET WS-STM-NO-CURRENT TO TRUE
066900     ELSE
067000         SET WS-STM-HAS-CURRENT TO TRUE
067100         MOVE WK-C-VSTM-CURR-STATUS TO WS-STM-CURR-STATUS
067200     END-IF.
067300     PERFORM D100-VALIDATE-TRANSITION
067400        THRU D199-VALIDATE-TRANSITION-EX.
067500     IF WS-STM-TRANSITION-VALID
067600         SET WK-C-VSTM-CAN-DO TO TRUE
067700     ELSE
067800         SET WK-C-VSTM-CANNOT-DO TO TRUE
067900     END-IF.
068000 B299-CAN-TRANSITION-EX.
068100     EXIT.
068200
068300*-----------------------------------------------------------------
068400*    OPTION 3 - GET-VALID-TRANSITIONS.  PURE LOOKUP, NO FILE I-O. *
068500*-----------------------------------------------------------------
068600 B300-GET-VALID-TRANSITIONS.
068700     MOVE SPACES             TO WK-C-VSTM-ERROR-CD.
068800     MOVE ZERO                  TO WK-N-VSTM-TARGET-CNT.
068900     MOVE SPACES                TO WK-C-VSTM-TARGET-TAB (1).
069000     IF WK-C-VSTM-CURR-STATUS = SPACES
069100         PERFORM D110-VALIDATE-INITIAL-STATUS
069200            THRU D119-VALIDATE-INITIAL-STATUS-EX
069300         IF WS-STM-ROW-FOUND
069400             PERFORM B310-COPY-INIT-LIST
069500                THRU B319-COPY-INIT-LIST-EX
069600         END-IF
069700     ELSE
069800         MOVE WK-C-VSTM-CURR-STATUS TO WS-STM-CURR-STATUS
069900         PERFORM D130-SEARCH-TRANSITION-TABLE
070000            THRU D139-SEARCH-TRANSITION-TABLE-EX
070100         IF WS-STM-ROW-FOUND
070200             PERFORM B320-COPY-TRTB-LIST
070300                THRU B329-COPY-TRTB-LIST-EX
070400         END-IF
070500     END-IF.
070600 B399-GET-VALID-TRANSITIONS-EX.
070700     EXIT.
070800
070900*-----------------------------------------------------------------
071000 B310-COPY-INIT-LIST.
071100*-----------------------------------------------------------------
071200     MOVE WK-INIT-CNT (WK-INIT-IDX) TO WK-N-VSTM-TARGET-CNT.
071300     PERFORM B311-COPY-ONE-INIT-ENTRY
071400        THRU B318-COPY-ONE-INIT-ENTRY-EX
071500        VARYING WS-N-TOLIST-NDX FROM 1 BY 1
071600        UNTIL WS-N-TOLIST-NDX > WK-N-VSTM-TARGET-CNT.
071700 B319-COPY-INIT-LIST-EX.
071800     EXIT.
071900*-----------------------------------------------------------------
072000 B311-COPY-ONE-INIT-ENTRY.
072100*-----------------------------------------------------------------
072200     MOVE WK-INIT-LIST (WK-INIT-IDX, WS-N-TOLIST-NDX)
072300                             TO WK-C-VSTM-TARGET-TAB (WS-N-TOLIST-NDX).
072400 B318-COPY-ONE-INIT-ENTRY-EX.
072500     EXIT.
072600
072700*-----------------------------------------------------------------
072800 B320-COPY-TRTB-LIST.
072900*-----------------------------------------------------------------
073000     MOVE WK-TRTB-TOCNT (WK-TRTB-IDX) TO WK-N-VSTM-TARGET-CNT.
073100     PERFORM B321-COPY-ONE-TRTB-ENTRY
073200        THRU B328-COPY-ONE-TRTB-ENTRY-EX
073300        VARYING WS-N-TOLIST-NDX FROM 1 BY 1
073400        UNTIL WS-N-TOLIST-NDX > WK-N-VSTM-TARGET-CNT.
073500 B329-COPY-TRTB-LIST-EX.
073600     EXIT.
073700*-----------------------------------------------------------------
073800 B321-COPY-ONE-TRTB-ENTRY.
073900*-----------------------------------------------------------------
074000     MOVE WK-TRTB-TOLIST (WK-TRTB-IDX, WS-N-TOLIST-NDX)
074100                             TO WK-C-VSTM-TARGET-TAB (WS-N-TOLIST-NDX).
074200 B328-COPY-ONE-TRTB-ENTRY-EX.
074300     EXIT.
074400
074500*-----------------------------------------------------------------
074600*    C100 - LOCATE THE BACKING RECORD BY RECORD-ID.  THE FILE IS  *
074700*    LEFT OPEN ON SUCCESS SO E1XX CAN REWRITE AT THE SAME RELATIVE*
074800*    SLOT WITHOUT A SECOND SCAN; D180/E1XX ARE RESPONSIBLE FOR    *
074900*    CLOSING IT AGAIN (SEE Z100-CLOSE-ENTITY-FILE).               *
075000*-----------------------------------------------------------------
075100 C100-LOAD-ENTITY-RECORD.
075200     MOVE "N"                TO WS-STM-HAS-CURRENT-IND.
075300     MOVE SPACES             TO WS-STM-CURR-STATUS.
075400     EVALUATE TRUE
075500         WHEN WS-STM-IS-BANKSTMT
075600             PERFORM C110-LOAD-BANKSTMT THRU C119-LOAD-BANKSTMT-EX
075700         WHEN WS-STM-IS-BANKTRX
075800             PERFORM C120-LOAD-BANKTRX  THRU C129-LOAD-BANKTRX-EX
075900         WHEN WS-STM-IS-SECUTRX
076000             PERFORM C130-LOAD-SECUTRX  THRU C139-LOAD-SECUTRX-EX
076100         WHEN WS-STM-IS-ENRCHTB
076200             PERFORM C140-LOAD-ENRCHTB  THRU C149-LOAD-ENRCHTB-EX
076300         WHEN WS-STM-IS-TRXPAIR
076400             PERFORM C150-LOAD-TRXPAIR  THRU C159-LOAD-TRXPAIR-EX
076500         WHEN WS-STM-IS-EXCPTNQ
076600             PERFORM C160-LOAD-EXCPTNQ  THRU C169-LOAD-EXCPTNQ-EX
076700     END-EVALUATE.
076800 C199-LOAD-ENTITY-RECORD-EX.
076900     EXIT.
077000
077100*-----------------------------------------------------------------
077200 C110-LOAD-BANKSTMT.
077300*-----------------------------------------------------------------
077400     OPEN I-O BANKSTMT.
077500     IF NOT WK-C-SUCCESSFUL
077600         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
077700         GO TO C119-LOAD-BANKSTMT-EX
077800     END-IF.
077900     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
078000     PERFORM C111-READ-BANKSTMT-NEXT
078100        THRU C118-READ-BANKSTMT-NEXT-EX
078200        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
078300     IF WS-STM-ROW-FOUND
078400         MOVE ES-STATUS-CODE OF BANKSTMT-REC TO WS-STM-CURR-STATUS
078500         IF WS-STM-CURR-STATUS = SPACES
078600             SET WS-STM-NO-CURRENT TO TRUE
078700         ELSE
078800             SET WS-STM-HAS-CURRENT TO TRUE
078900         END-IF
079000     ELSE
079100         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
079200         CLOSE BANKSTMT
079300     END-IF.
079400 C119-LOAD-BANKSTMT-EX.
079500     EXIT.
079600*-----------------------------------------------------------------
079700 C111-READ-BANKSTMT-NEXT.
079800*-----------------------------------------------------------------
079900     READ BANKSTMT NEXT RECORD.
080000     IF WK-C-END-OF-FILE
080100         GO TO C118-READ-BANKSTMT-NEXT-EX
080200     END-IF.
080300     IF NOT WK-C-SUCCESSFUL
080400         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
080500         GO TO C118-READ-BANKSTMT-NEXT-EX
080600     END-IF.
080700     IF ES-RECORD-ID OF BANKSTMT-REC = WK-C-VSTM-RECORD-ID
080800         SET WS-STM-ROW-FOUND TO TRUE
080900     END-IF.
081000 C118-READ-BANKSTMT-NEXT-EX.
081100     EXIT.
081200
081300*-----------------------------------------------------------------
081400 C120-LOAD-BANKTRX.
081500*-----------------------------------------------------------------
081600     OPEN I-O BANKTRX.
081700     IF NOT WK-C-SUCCESSFUL
081800         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
081900         GO TO C129-LOAD-BANKTRX-EX
082000     END-IF.
082100     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
082200     PERFORM C121-READ-BANKTRX-NEXT
082300        THRU C128-READ-BANKTRX-NEXT-EX
082400        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
082500     IF WS-STM-ROW-FOUND
082600         MOVE ES-STATUS-CODE OF BANKTRX-REC TO WS-STM-CURR-STATUS
082700         IF WS-STM-CURR-STATUS = SPACES
082800             SET WS-STM-NO-CURRENT TO TRUE
082900         ELSE
083000             SET WS-STM-HAS-CURRENT TO TRUE
083100         END-IF
083200     ELSE
083300         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
083400         CLOSE BANKTRX
083500     END-IF.
083600 C129-LOAD-BANKTRX-EX.
083700     EXIT.
083800*-----------------------------------------------------------------
083900 C121-READ-BANKTRX-NEXT.
084000*-----------------------------------------------------------------
084100     READ BANKTRX NEXT RECORD.
084200     IF WK-C-END-OF-FILE
084300         GO TO C128-READ-BANKTRX-NEXT-EX
084400     END-IF.
084500     IF NOT WK-C-SUCCESSFUL
084600         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
084700         GO TO C128-READ-BANKTRX-NEXT-EX
084800     END-IF.
084900     IF ES-RECORD-ID OF BANKTRX-REC = WK-C-VSTM-RECORD-ID
085000         SET WS-STM-ROW-FOUND TO TRUE
085100     END-IF.
085200 C128-READ-BANKTRX-NEXT-EX.
085300     EXIT.
085400
085500*-----------------------------------------------------------------
085600 C130-LOAD-SECUTRX.
085700*-----------------------------------------------------------------
085800     OPEN I-O SECUTRX.
085900     IF NOT WK-C-SUCCESSFUL
086000         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
086100         GO TO C139-LOAD-SECUTRX-EX
086200     END-IF.
086300     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
086400     PERFORM C131-READ-SECUTRX-NEXT
086500        THRU C138-READ-SECUTRX-NEXT-EX
086600        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
086700     IF WS-STM-ROW-FOUND
086800         MOVE ES-STATUS-CODE OF SECUTRX-REC TO WS-STM-CURR-STATUS
086900         IF WS-STM-CURR-STATUS = SPACES
087000             SET WS-STM-NO-CURRENT TO TRUE
087100         ELSE
087200             SET WS-STM-HAS-CURRENT TO TRUE
087300         END-IF
087400     ELSE
087500         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
087600         CLOSE SECUTRX
087700     END-IF.
087800 C139-LOAD-SECUTRX-EX.
087900     EXIT.
088000*-----------------------------------------------------------------
088100 C131-READ-SECUTRX-NEXT.
088200*-----------------------------------------------------------------
088300     READ SECUTRX NEXT RECORD.
088400     IF WK-C-END-OF-FILE
088500         GO TO C138-READ-SECUTRX-NEXT-EX
088600     END-IF.
088700     IF NOT WK-C-SUCCESSFUL
088800         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
088900         GO TO C138-READ-SECUTRX-NEXT-EX
089000     END-IF.
089100     IF ES-RECORD-ID OF SECUTRX-REC = WK-C-VSTM-RECORD-ID
089200         SET WS-STM-ROW-FOUND TO TRUE
089300     END-IF.
089400 C138-READ-SECUTRX-NEXT-EX.
089500     EXIT.
089600
089700*-----------------------------------------------------------------
089800 C140-LOAD-ENRCHTB.
089900*-----------------------------------------------------------------
090000     OPEN I-O ENRCHTB.
090100     IF NOT WK-C-SUCCESSFUL
090200         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
090300         GO TO C149-LOAD-ENRCHTB-EX
090400     END-IF.
090500     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
090600     PERFORM C141-READ-ENRCHTB-NEXT
090700        THRU C148-READ-ENRCHTB-NEXT-EX
090800        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
090900     IF WS-STM-ROW-FOUND
091000         MOVE ES-STATUS-CODE OF ENRCHTB-REC TO WS-STM-CURR-STATUS
091100         IF WS-STM-CURR-STATUS = SPACES
091200             SET WS-STM-NO-CURRENT TO TRUE
091300         ELSE
091400             SET WS-STM-HAS-CURRENT TO TRUE
091500         END-IF
091600     ELSE
091700         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
091800         CLOSE ENRCHTB
091900     END-IF.
092000 C149-LOAD-ENRCHTB-EX.
092100     EXIT.
092200*-----------------------------------------------------------------
092300 C141-READ-ENRCHTB-NEXT.
092400*-----------------------------------------------------------------
092500     READ ENRCHTB NEXT RECORD.
092600     IF WK-C-END-OF-FILE
092700         GO TO C148-READ-ENRCHTB-NEXT-EX
092800     END-IF.
092900     IF NOT WK-C-SUCCESSFUL
093000         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
093100         GO TO C148-READ-ENRCHTB-NEXT-EX
093200     END-IF.
093300     IF ES-RECORD-ID OF ENRCHTB-REC = WK-C-VSTM-RECORD-ID
093400         SET WS-STM-ROW-FOUND TO TRUE
093500     END-IF.
093600 C148-READ-ENRCHTB-NEXT-EX.
093700     EXIT.
093800
093900*-----------------------------------------------------------------
094000 C150-LOAD-TRXPAIR.
094100*-----------------------------------------------------------------
094200     OPEN I-O TRXPAIR.
094300     IF NOT WK-C-SUCCESSFUL
094400         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
094500         GO TO C159-LOAD-TRXPAIR-EX
094600     END-IF.
094700     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
094800     PERFORM C151-READ-TRXPAIR-NEXT
094900        THRU C158-READ-TRXPAIR-NEXT-EX
095000        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
095100     IF WS-STM-ROW-FOUND
095200         MOVE ES-STATUS-CODE OF TRXPAIR-REC TO WS-STM-CURR-STATUS
095300         IF WS-STM-CURR-STATUS = SPACES
095400             SET WS-STM-NO-CURRENT TO TRUE
095500         ELSE
095600             SET WS-STM-HAS-CURRENT TO TRUE
095700         END-IF
095800     ELSE
095900         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
096000         CLOSE TRXPAIR
096100     END-IF.
096200 C159-LOAD-TRXPAIR-EX.
096300     EXIT.
096400*-----------------------------------------------------------------
096500 C151-READ-TRXPAIR-NEXT.
096600*-----------------------------------------------------------------
096700     READ TRXPAIR NEXT RECORD.
096800     IF WK-C-END-OF-FILE
096900         GO TO C158-READ-TRXPAIR-NEXT-EX
097000     END-IF.
097100     IF NOT WK-C-SUCCESSFUL
097200         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
097300         GO TO C158-READ-TRXPAIR-NEXT-EX
097400     END-IF.
097500     IF ES-RECORD-ID OF TRXPAIR-REC = WK-C-VSTM-RECORD-ID
097600         SET WS-STM-ROW-FOUND TO TRUE
097700     END-IF.
097800 C158-READ-TRXPAIR-NEXT-EX.
097900     EXIT.
098000
098100*-----------------------------------------------------------------
098200 C160-LOAD-EXCPTNQ.
098300*-----------------------------------------------------------------
098400     OPEN I-O EXCPTNQ.
098500     IF NOT WK-C-SUCCESSFUL
098600         MOVE "GAM0005"      TO WK-C-VSTM-ERROR-CD
098700         GO TO C169-LOAD-EXCPTNQ-EX
098800     END-IF.
098900     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
099000     PERFORM C161-READ-EXCPTNQ-NEXT
099100        THRU C168-READ-EXCPTNQ-NEXT-EX
099200        UNTIL WS-STM-ROW-FOUND OR WK-C-END-OF-FILE.
099300     IF WS-STM-ROW-FOUND
099400         MOVE ES-STATUS-CODE OF EXCPTNQ-REC TO WS-STM-CURR-STATUS
099500         IF WS-STM-CURR-STATUS = SPACES
099600             SET WS-STM-NO-CURRENT TO TRUE
099700         ELSE
099800             SET WS-STM-HAS-CURRENT TO TRUE
099900         END-IF
100000     ELSE
100100         MOVE "GAM0001"      TO WK-C-VSTM-ERROR-CD
100200         CLOSE EXCPTNQ
100300     END-IF.
100400 C169-LOAD-EXCPTNQ-EX.
100500     EXIT.
100600*-----------------------------------------------------------------
100700 C161-READ-EXCPTNQ-NEXT.
100800*-----------------------------------------------------------------
100900     READ EXCPTNQ NEXT RECORD.
101000     IF WK-C-END-OF-FILE
101100         GO TO C168-READ-EXCPTNQ-NEXT-EX
101200     END-IF.
101300     IF NOT WK-C-SUCCESSFUL
101400         MOVE "GAM0006"      TO WK-C-VSTM-ERROR-CD
101500         GO TO C168-READ-EXCPTNQ-NEXT-EX
101600     END-IF.
101700     IF ES-RECORD-ID OF EXCPTNQ-REC = WK-C-VSTM-RECORD-ID
101800         SET WS-STM-ROW-FOUND TO TRUE
101900     END-IF.
102000 C168-READ-EXCPTNQ-NEXT-EX.
102100     EXIT.
102200
102300*-----------------------------------------------------------------
102400*    D100 - THE TRANSITION-VALIDITY RULE.  A MOVE IS LEGAL WHEN    
102500*    THE ENTITY-TYPE/TARGET-STATUS ARE BOTH PRESENT AND KNOWN, AND 
102600*    THE TARGET APPEARS IN THE ALLOWED-NEXT-STATUS SET FOR THE     
102700*    ENTITY'S CURRENT STATUS (OR ITS INITIAL-STATUS SET WHEN THE   
102800*    RECORD HAS NO CURRENT STATUS YET).  NO SIDE EFFECTS HAPPEN    
102900*    HERE - THIS PARAGRAPH ONLY SETS WS-STM-VALID-IND.            *
103000*-----------------------------------------------------------------
103100 D100-VALIDATE-TRANSITION.
103200     SET WS-STM-TRANSITION-BAD TO TRUE.
103300     MOVE SPACES             TO WK-X-VSTM-ERR-ENT-TYPE
103400                                 WK-X-VSTM-ERR-RECORD-ID
103500                                 WK-X-VSTM-ERR-FROM-STAT
103600                                 WK-X-VSTM-ERR-TO-STAT.
103700     IF WK-C-VSTM-ENTITY-TYPE = SPACES
103800        OR WK-C-VSTM-TARGET-STATUS = SPACES
103900         GO TO D180-SET-DIAGNOSTICS
104000     END-IF.
104100
104200     PERFORM D120-VALIDATE-STATUS-CODES
104300        THRU D129-VALIDATE-STATUS-CODES-EX.
104400     IF NOT WK-C-VSTM-NO-ERROR
104500         GO TO D180-SET-DIAGNOSTICS
104600     END-IF.
104700
104800     IF WS-STM-HAS-CURRENT
104900         PERFORM D130-SEARCH-TRANSITION-TABLE
105000            THRU D139-SEARCH-TRANSITION-TABLE-EX
105100     ELSE
105200         PERFORM D110-VALIDATE-INITIAL-STATUS
105300            THRU D119-VALIDATE-INITIAL-STATUS-EX
105400     END-IF.
105500     IF NOT WS-STM-ROW-FOUND
105600         GO TO D180-SET-DIAGNOSTICS
105700     END-IF.
105800
105900     IF WS-STM-HAS-CURRENT
106000         PERFORM D140-CHECK-TARGET-IN-LIST
106100            THRU D149-CHECK-TARGET-IN-LIST-EX
106200     ELSE
106300         PERFORM D150-CHECK-TARGET-IN-INIT
106400            THRU D159-CHECK-TARGET-IN-INIT-EX
106500     END-IF.
106600     IF WS-STM-TRANSITION-VALID
106700         GO TO D199-VALIDATE-TRANSITION-EX
106800     END-IF.
106900
107000*-----------------------------------------------------------------
107100 D180-SET-DIAGNOSTICS.
107200*-----------------------------------------------------------------
107300     IF WK-C-VSTM-NO-ERROR
107400         MOVE "GAM0002"      TO WK-C-VSTM-ERROR-CD
107500     END-IF.
107600     MOVE WK-C-VSTM-ENTITY-TYPE   TO WK-X-VSTM-ERR-ENT-TYPE.
107700     MOVE WK-C-VSTM-RECORD-ID     TO WK-X-VSTM-ERR-RECORD-ID.
107800     MOVE WK-C-VSTM-PRIOR-STATUS  TO WK-X-VSTM-ERR-FROM-STAT.
107900     MOVE WK-C-VSTM-TARGET-STATUS TO WK-X-VSTM-ERR-TO-STAT.
108000     IF WK-N-VSTM-OPTION = 1
108100         PERFORM Z100-CLOSE-ENTITY-FILE
108200            THRU Z199-CLOSE-ENTITY-FILE-EX
108300     END-IF.
108400 D199-VALIDATE-TRANSITION-EX.
108500     EXIT.
108600
108700*-----------------------------------------------------------------
108800*    D120 - DEFENSIVE STATUS-CODE CHECK.  A TARGET (OR CURRENT)   *
108900*    STATUS THAT IS NOT IN THE COMPILED STATUS-CODE TABLE IS AN   *
109000*    UNKNOWN-CODE ERROR (GAM0003) - SIGNALLED SEPARATELY FROM AN  *
109100*    INVALID-TRANSITION REJECTION (GAM0002) PER GAM023 ABOVE.     *
109200*-----------------------------------------------------------------
109300 D120-VALIDATE-STATUS-CODES.
109400     IF WS-STM-HAS-CURRENT
109500         MOVE WS-STM-CURR-STATUS TO WK-SCLKP-CODE
109600         CALL "GAMSTLKP"     USING WK-SCLKP
109700         IF WK-SCLKP-NOT-FOUND
109800             MOVE "GAM0003"  TO WK-C-VSTM-ERROR-CD
109900             GO TO D129-VALIDATE-STATUS-CODES-EX
110000         END-IF
110100     END-IF.
110200     MOVE WK-C-VSTM-TARGET-STATUS TO WK-SCLKP-CODE.
110300     CALL "GAMSTLKP"         USING WK-SCLKP.
110400     IF WK-SCLKP-NOT-FOUND
110500         MOVE "GAM0003"      TO WK-C-VSTM-ERROR-CD
110600     END-IF.
110700 D129-VALIDATE-STATUS-CODES-EX.
110800     EXIT.
110900
111000*-----------------------------------------------------------------
111100 D110-VALIDATE-INITIAL-STATUS.
111200*-----------------------------------------------------------------
111300     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
111400     PERFORM D111-SEARCH-ONE-INIT-ENTRY
111500        THRU D118-SEARCH-ONE-INIT-ENTRY-EX
111600        VARYING WK-INIT-IDX FROM 1 BY 1
111700        UNTIL WK-INIT-IDX > WS-N-INIT-COUNT OR WS-STM-ROW-FOUND.
111800 D119-VALIDATE-INITIAL-STATUS-EX.
111900     EXIT.
112000*-----------------------------------------------------------------
112100 D111-SEARCH-ONE-INIT-ENTRY.
112200*-----------------------------------------------------------------
112300     IF WK-INIT-ENTITY (WK-INIT-IDX) = WK-C-VSTM-ENTITY-TYPE
112400         SET WS-STM-ROW-FOUND TO TRUE
112500     END-IF.
112600 D118-SEARCH-ONE-INIT-ENTRY-EX.
112700     EXIT.
112800
112900*-----------------------------------------------------------------
113000 D130-SEARCH-TRANSITION-TABLE.
113100*-----------------------------------------------------------------
113200     MOVE "N"                TO WS-STM-TABLE-FOUND-IND.
113300     PERFORM D131-SEARCH-ONE-TRTB-ENTRY
113400        THRU D138-SEARCH-ONE-TRTB-ENTRY-EX
113500        VARYING WK-TRTB-IDX FROM 1 BY 1
113600        UNTIL WK-TRTB-IDX > WS-N-ENTRY-COUNT OR WS-STM-ROW-FOUND.
113700 D139-SEARCH-TRANSITION-TABLE-EX.
113800     EXIT.
113900*-----------------------------------------------------------------
114000 D131-SEARCH-ONE-TRTB-ENTRY.
114100*-----------------------------------------------------------------
114200     IF WK-TRTB-ENTITY (WK-TRTB-IDX) = WK-C-VSTM-ENTITY-TYPE
114300        AND WK-TRTB-FROM (WK-TRTB-IDX) = WS-STM-CURR-STATUS
114400         SET WS-STM-ROW-FOUND TO TRUE
114500     END-IF.
114600 D138-SEARCH-ONE-TRTB-ENTRY-EX.
114700     EXIT.
114800
114900*-----------------------------------------------------------------
115000 D140-CHECK-TARGET-IN-LIST.
115100*-----------------------------------------------------------------
115200     SET WS-STM-TRANSITION-BAD TO TRUE.
115300     PERFORM D141-CHECK-ONE-TRTB-TARGET
115400        THRU D148-CHECK-ONE-TRTB-TARGET-EX
115500        VARYING WS-N-TOLIST-NDX FROM 1 BY 1
115600        UNTIL WS-N-TOLIST-NDX > WK-TRTB-TOCNT (WK-TRTB-IDX)
115700           OR WS-STM-TRANSITION-VALID.
115800 D149-CHECK-TARGET-IN-LIST-EX.
115900     EXIT.
116000*-----------------------------------------------------------------
116100 D141-CHECK-ONE-TRTB-TARGET.
116200*-----------------------------------------------------------------
116300     IF WK-TRTB-TOLIST (WK-TRTB-IDX, WS-N-TOLIST-NDX)
116400                             = WK-C-VSTM-TARGET-STATUS
116500         SET WS-STM-TRANSITION-VALID TO TRUE
116600     END-IF.
116700 D148-CHECK-ONE-TRTB-TARGET-EX.
116800     EXIT.
116900
117000*-----------------------------------------------------------------
117100 D150-CHECK-TARGET-IN-INIT.
117200*-----------------------------------------------------------------
117300     SET WS-STM-TRANSITION-BAD TO TRUE.
117400     PERFORM D151-CHECK-ONE-INIT-TARGET
117500        THRU D158-CHECK-ONE-INIT-TARGET-EX
117600        VARYING WS-N-TOLIST-NDX FROM 1 BY 1
117700        UNTIL WS-N-TOLIST-NDX > WK-INIT-CNT (WK-INIT-IDX)
117800           OR WS-STM-TRANSITION-VALID.
117900 D159-CHECK-TARGET-IN-INIT-EX.
118000     EXIT.
118100*-----------------------------------------------------------------
118200 D151-CHECK-ONE-INIT-TARGET.
118300*-----------------------------------------------------------------
118400     IF WK-INIT-LIST (WK-INIT-IDX, WS-N-TOLIST-NDX)
118500                             = WK-C-VSTM-TARGET-STATUS
118600         SET WS-STM-TRANSITION-VALID TO TRUE
118700     END-IF.
118800 D158-CHECK-ONE-INIT-TARGET-EX.
118900     EXIT.
119000
119100*-----------------------------------------------------------------
119200*    E100 - APPLY THE TRANSITION.  ONLY REACHED WHEN D100 FOUND   *
119300*    THE MOVE LEGAL.  REWRITES THE RECORD, CLOSES THE FILE, WRITES*
119400*    THE AUDIT ENTRY, AND LOGS THE EVENT TO THE JOB LOG.          *
119500*-----------------------------------------------------------------
119600 E100-APPLY-TRANSITION.
119700     EVALUATE TRUE
119800         WHEN WS-STM-IS-BANKSTMT
119900             PERFORM E110-APPLY-BANKSTMT THRU E119-APPLY-BANKSTMT-EX
120000         WHEN WS-STM-IS-BANKTRX
120100             PERFORM E120-APPLY-BANKTRX  THRU E129-APPLY-BANKTRX-EX
120200         WHEN WS-STM-IS-SECUTRX
120300             PERFORM E130-APPLY-SECUTRX  THRU E139-APPLY-SECUTRX-EX
120400         WHEN WS-STM-IS-ENRCHTB
120500             PERFORM E140-APPLY-ENRCHTB  THRU E149-APPLY-ENRCHTB-EX
120600         WHEN WS-STM-IS-TRXPAIR
120700             PERFORM E150-APPLY-TRXPAIR  THRU E159-APPLY-TRXPAIR-EX
120800         WHEN WS-STM-IS-EXCPTNQ
120900             PERFORM E160-APPLY-EXCPTNQ  THRU E169-APPLY-EXCPTNQ-EX
121000     END-EVALUATE.
121100     MOVE WK-C-VSTM-TARGET-STATUS TO WK-C-VSTM-NEW-STATUS.
121200     PERFORM E170-WRITE-AUDIT-ENTRY
121300        THRU E179-WRITE-AUDIT-ENTRY-EX.
121400     PERFORM E190-LOG-TRANSITION.
121500 E199-APPLY-TRANSITION-EX.
121600     EXIT.
121700
121800*-----------------------------------------------------------------
121900 E110-APPLY-BANKSTMT.
122000*-----------------------------------------------------------------
122100     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF BANKSTMT-REC.
122200     REWRITE BANKSTMT-REC.
122300     IF NOT WK-C-SUCCESSFUL
122400         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
122500     END-IF.
122600     CLOSE BANKSTMT.
122700 E119-APPLY-BANKSTMT-EX.
122800     EXIT.
122900
123000*-----------------------------------------------------------------
123100 E120-APPLY-BANKTRX.
123200*-----------------------------------------------------------------
123300     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF BANKTRX-REC.
123400     REWRITE BANKTRX-REC.
123500     IF NOT WK-C-SUCCESSFUL
123600         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
123700     END-IF.
123800     CLOSE BANKTRX.
123900 E129-APPLY-BANKTRX-EX.
124000     EXIT.
124100
124200*-----------------------------------------------------------------
124300 E130-APPLY-SECUTRX.
124400*-----------------------------------------------------------------
124500     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF SECUTRX-REC.
124600     REWRITE SECUTRX-REC.
124700     IF NOT WK-C-SUCCESSFUL
124800         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
124900     END-IF.
125000     CLOSE SECUTRX.
125100 E139-APPLY-SECUTRX-EX.
125200     EXIT.
125300
125400*-----------------------------------------------------------------
125500 E140-APPLY-ENRCHTB.
125600*-----------------------------------------------------------------
125700     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF ENRCHTB-REC.
125800     REWRITE ENRCHTB-REC.
125900     IF NOT WK-C-SUCCESSFUL
126000         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
126100     END-IF.
126200     CLOSE ENRCHTB.
126300 E149-APPLY-ENRCHTB-EX.
126400     EXIT.
126500
126600*-----------------------------------------------------------------
126700 E150-APPLY-TRXPAIR.
126800*-----------------------------------------------------------------
126900     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF TRXPAIR-REC.
127000     REWRITE TRXPAIR-REC.
127100     IF NOT WK-C-SUCCESSFUL
127200         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
127300     END-IF.
127400     CLOSE TRXPAIR.
127500 E159-APPLY-TRXPAIR-EX.
127600     EXIT.
127700
127800*-----------------------------------------------------------------
127900 E160-APPLY-EXCPTNQ.
128000*-----------------------------------------------------------------
128100     MOVE WK-C-VSTM-TARGET-STATUS TO ES-STATUS-CODE OF EXCPTNQ-REC.
128200     REWRITE EXCPTNQ-REC.
128300     IF NOT WK-C-SUCCESSFUL
128400         MOVE "GAM0007"      TO WK-C-VSTM-ERROR-CD
128500     END-IF.
128600     CLOSE EXCPTNQ.
128700 E169-APPLY-EXCPTNQ-EX.
128800     EXIT.
128900
129000*-----------------------------------------------------------------
129100 E170-WRITE-AUDIT-ENTRY.
129200*-----------------------------------------------------------------
129300     MOVE WK-C-VSTM-ENTITY-TYPE  TO WK-AUDWR-ENTITY-TYPE.
129400     MOVE WK-C-VSTM-RECORD-ID    TO WK-AUDWR-ENTITY-ID.
129500     IF WS-STM-HAS-CURRENT
129600         MOVE WS-STM-CURR-STATUS TO WK-AUDWR-FROM-STATUS
129700     ELSE
129800         MOVE SPACES             TO WK-AUDWR-FROM-STATUS
129900     END-IF.
130000     MOVE WK-C-VSTM-TARGET-STATUS TO WK-AUDWR-TO-STATUS.
130100     MOVE WK-C-VSTM-TRIGGERED-BY  TO WK-AUDWR-TRIGGERED-BY.
130200     MOVE WK-C-VSTM-REASON        TO WK-AUDWR-REASON.
130300     CALL "GAMAUDWR"              USING WK-AUDWR.
130400     MOVE WK-AUDWR-AUDIT-ID       TO WK-C-VSTM-AUDIT-ID.
130500     IF WK-AUDWR-ERROR-CD NOT = SPACES
130600         MOVE WK-AUDWR-ERROR-CD   TO WK-C-VSTM-ERROR-CD
130700     END-IF.
130800 E179-WRITE-AUDIT-ENTRY-EX.
130900     EXIT.
131000
131100*-----------------------------------------------------------------
131200 E190-LOG-TRANSITION.
131300*-----------------------------------------------------------------
131400     DISPLAY "GAMSTMGR - TRANSITION APPLIED - "
131500             WK-C-VSTM-ENTITY-TYPE SPACE WK-C-VSTM-RECORD-ID
131600             " " WK-C-VSTM-PRIOR-STATUS " TO "
131700             WK-C-VSTM-TARGET-STATUS.
131800
131900*-----------------------------------------------------------------
132000*    Z100 - CLOSES WHICHEVER OF THE SIX RECORD-STORES C100 LEFT   *
132100*    OPEN.  CALLED EITHER FROM D180 (REJECTED TRANSITION) OR      *
132200*    IMPLICITLY BY THE CLOSE STATEMENTS IN E1X0 ABOVE.            *
132300*-----------------------------------------------------------------
132400 Z100-CLOSE-ENTITY-FILE.
132500     EVALUATE TRUE
132600         WHEN WS-STM-IS-BANKSTMT  CLOSE BANKSTMT
132700         WHEN WS-STM-IS-BANKTRX   CLOSE BANKTRX
132800         WHEN WS-STM-IS-SECUTRX   CLOSE SECUTRX
132900         WHEN WS-STM-IS-ENRCHTB   CLOSE ENRCHTB
133000         WHEN WS-STM-IS-TRXPAIR   CLOSE TRXPAIR
133100         WHEN WS-STM-IS-EXCPTNQ   CLOSE EXCPTNQ
133200     END-EVALUATE.
133300 Z199-CLOSE-ENTITY-FILE-EX.
133400     EXIT.
133500
133600******************************************************************
133700***************** END OF PROGRAM SOURCE  GAMSTMGR ****************
133800******************************************************************
